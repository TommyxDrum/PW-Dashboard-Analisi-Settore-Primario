000100******************************************************************
000200*    AGALCFG  --  KPI THRESHOLD RULE TABLE ROW LAYOUT
000300*    ONE ROW PER ALERT RULE.  READ IN FULL AT THE START OF THE RUN
000400*    INTO AN OCCURS TABLE IN AGRALERT WORKING-STORAGE.
000500******************************************************************
000600 01  CF-ALERT-CONFIG.
000700     05  CF-ID                   PIC X(02).
000800     05  CF-KPI-TYPE             PIC X(10).
000900     05  CF-THRESHOLD            PIC S9(05)V9(04).
001000     05  CF-CONDITION            PIC X(05).
001100     05  CF-AREA                 PIC X(10).
001200     05  CF-ACTIVE               PIC X(01).
001300     05  FILLER                  PIC X(08).
