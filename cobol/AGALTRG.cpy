000100******************************************************************
000200*    AGALTRG  --  TRIGGERED ALERT OUTPUT RECORD LAYOUT
000300*    ONE ROW WRITTEN TO ALERT-OUT PER BREACHED THRESHOLD RULE.
000400******************************************************************
000500 01  AT-ALERT-TRIGGERED.
000600     05  AT-ID                   PIC X(36).
000700     05  AT-KPI-TYPE             PIC X(10).
000800     05  AT-THRESHOLD            PIC S9(05)V9(04).
000900     05  AT-CONDITION            PIC X(05).
001000     05  AT-AREA                 PIC X(10).
001100     05  AT-ACTIVE               PIC X(01).
001200     05  AT-MESSAGE              PIC X(80).
001300     05  FILLER                  PIC X(04).
