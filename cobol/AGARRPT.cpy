000100******************************************************************
000200*    AGARRPT  --  PER-AREA KPI REPORT DETAIL LINE
000300*    SHARED PRINT-LINE LAYOUT FOR RESA-RPT, EFFICIENZA-RPT,
000400*    COSTO-RPT, MARGINE-RPT AND RISCHIO-RPT.  AREA IS ONE OF
000500*    NORD / CENTRO / SUD, OR TOTALE ON THE GRAND-TOTAL LINE.
000600******************************************************************
000700 01  AR-AREA-REPORT-ROW.
000800     05  AR-AREA                 PIC X(10).
000900     05  FILLER                  PIC X(02)  VALUE SPACES.
001000     05  AR-VALUE-1              PIC -ZZZZZZZ9.99.
001100     05  FILLER                  PIC X(02)  VALUE SPACES.
001200     05  AR-VALUE-2              PIC -ZZZZZZZ9.99.
001300     05  FILLER                  PIC X(02)  VALUE SPACES.
001400     05  AR-VALUE-3              PIC -ZZZZZZZ9.99.
001500     05  FILLER                  PIC X(48)  VALUE SPACES.
