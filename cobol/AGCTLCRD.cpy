000100******************************************************************
000200*    AGCTLCRD  --  RUN-PARAMETER CONTROL CARD (SYSIN), 80 BYTES
000300*    ONE CARD PER RUN.  ZERO/SPACE IN A FIELD MEANS "NOT SUPPLIED"
000400*    SEE KPIFLTR PARAGRAPHS FOR THE DEFAULTING RULES.
000500******************************************************************
000600 01  CC-CONTROL-CARD.
000700     05  CC-PERIOD-KEYWORD       PIC X(10).
000800     05  CC-YEAR                 PIC 9(04).
000900     05  CC-MONTH                PIC 9(02).
001000     05  CC-QUARTER              PIC 9(01).
001100     05  CC-START-DATE           PIC 9(08).
001200     05  CC-END-DATE             PIC 9(08).
001300     05  CC-AREA-FILTER          PIC X(10).
001400     05  CC-CROP-FILTER          PIC X(20).
001500     05  FILLER                  PIC X(17).
