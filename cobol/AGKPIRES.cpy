000100******************************************************************
000200*    AGKPIRES  --  KPI GRAND-AVERAGE RESULT FEED RECORD
000300*    WRITTEN BY AGRIKPI, READ BY AGRALERT.  CARRIES THE FIVE
000400*    CURRENT-RUN KPI AVERAGES THE ALERT PASS COMPARES AGAINST THE
000500*    THRESHOLD TABLE.
000600******************************************************************
000700 01  KR-KPI-RESULT.
000800     05  KR-YIELD-HA             PIC S9(05)V9(02).
000900     05  KR-WATER-EFF-KG-M3      PIC S9(05)V9(02).
001000     05  KR-UNIT-COST-EUR-T      PIC S9(05)V9(02).
001100     05  KR-UNIT-MARGIN-EUR-T    PIC S9(05)V9(02).
001200     05  KR-CLIMATE-RISK-IDX     PIC S9(01)V9(04).
001300     05  FILLER                  PIC X(10).
