000100 IDENTIFICATION DIVISION.
000200       PROGRAM-ID. AGRALERT.
000300       AUTHOR. D J THIBODEAUX.
000400       INSTALLATION. FARM SYSTEMS UNIT.
000500       DATE-WRITTEN. 09/1988.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*
001000*A    ABSTRACT..
001100*  ALERT EVALUATION PASS.  RUNS AS THE JOB STEP AFTER AGRIKPI AND
001200*  READS THE KPIFEED RECORD THAT STEP WROTE (THE FIVE CURRENT-RUN
001300*  KPI GRAND AVERAGES), COMPARES EACH ONE AGAINST THE TWO-ROW
001400*  THRESHOLD RULE TABLE ON ALERT-CONFIG, AND WRITES ONE ALERT-OUT
001500*  RECORD PER BREACHED RULE FOR THE FARM OFFICE MORNING REVIEW.
001600*
001700*J    JCL..
001800*
001900* //AGRALERT EXEC PGM=AGRALERT
002000* //SYSPDUMP DD SYSOUT=U,HOLD=YES
002100* //SYSOUT   DD SYSOUT=*
002200* //KPIFEED  DD DSN=T54.AGRI.KPIFEED.WORK,DISP=SHR
002300* //ALCONFIG DD DSN=T54.AGRI.ALERT.CONFIG,DISP=SHR
002400* //ALERTOUT DD DSN=T54.AGRI.ALERT.OUT,DISP=(,CATLG,CATLG),
002500* //            UNIT=USER,SPACE=(TRK,(1,1),RLSE)
002600*
002700*P    ENTRY PARAMETERS..
002800*     NONE.  KPIFEED AND ALERT-CONFIG SUPPLY EVERYTHING THIS STEP
002900*     NEEDS - NO SYSIN CONTROL CARD.
003000*
003100*E    ERRORS DETECTED BY THIS ELEMENT..
003200*     I/O ERROR ON FILES.  EMPTY KPIFEED (AGRIKPI STEP DID NOT RUN
003300*
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..
003500*
003600*     CKABEND  ---- FORCE A PROGRAM INTERRUPT
003700*
003800*U    USER CONSTANTS AND TABLES REFERENCED..
003900*     ALERT-CONFIG SUPPLIES THE THRESHOLDS - NONE HARD-CODED HERE
004000*     EXCEPT THE TWO SEED ROWS THE FARM OFFICE ASKED US TO CARRY
004100*     AS DEFAULTS WHEN THE CONFIG FILE ITSELF COMES UP SHORT.
004200*
004300******************************************************************
004400*    CHANGE LOG
004500*    09/1988  DJT  AGR0031  ORIGINAL VERSION - RESA AND RISCHIO
004600*                           SEED RULES ONLY, SPLIT OUT OF AGRIKPI
004700*                           AS ITS OWN JOB STEP.
004800*    04/1990  RMS  AGR0048  ALERT-CONFIG FILE ADDED SO THE FARM
004900*                           OFFICE CAN MAINTAIN THRESHOLDS WITHOUT
005000*                           A RECOMPILE - TABLE NOW READ AT RUNTIM
005100*    01/1992  LKW  AGR0060  CFG-ACTIVE SWITCH ADDED - INACTIVE ROW
005200*                           ARE SKIPPED RATHER THAN DELETED FROM
005300*                           THE CONFIG FILE.
005400*    11/1998  RMS  AGR0087  Y2K - AT-ID NOW BUILT FROM THE FULL
005500*                           4-DIGIT CENTURY DATE, NOT A 2-DIGIT YE
005600*    05/2003  CAO  AGR0092  ALERT MESSAGE TEXT NOW CARRIES TWO
005700*                           DECIMAL PLACES ON BOTH VALUE AND
005800*                           THRESHOLD TO MATCH THE FARM OFFICE'S
005900*                           PRINTED BULLETIN FORMAT.
006000*    10/2008  CAO  AGR0104  UNKNOWN CFG-KPI-TYPE NO LONGER ABENDS
006100*                           DEFAULTS THE CURRENT VALUE TO ZERO SO
006200*                           BAD CONFIG ROW CANNOT STOP THE WHOLE R
006300******************************************************************
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM.
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT KPIFEED ASSIGN TO KPIFEED
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS WS-KPIFEED-STATUS.
007300           SELECT ALERT-CONFIG ASSIGN TO ALCONFIG
007400               ORGANIZATION IS LINE SEQUENTIAL
007500               FILE STATUS IS WS-ALCONFIG-STATUS.
007600           SELECT ALERT-OUT ASSIGN TO ALERTOUT
007700               ORGANIZATION IS LINE SEQUENTIAL
007800               FILE STATUS IS WS-ALERTOUT-STATUS.
007900       DATA DIVISION.
008000       FILE SECTION.
008100       FD  KPIFEED
008200           RECORDING MODE IS F.
008300           COPY AGKPIRES.
008400       EJECT
008500       FD  ALERT-CONFIG
008600           RECORDING MODE IS F.
008700           COPY AGALCFG.
008800       EJECT
008900       FD  ALERT-OUT
009000           RECORDING MODE IS F.
009100           COPY AGALTRG.
009200       EJECT
009300       WORKING-STORAGE SECTION.
009400       77  WS-SUBSCRIPT-1              PIC S9(04) COMP VALUE +0.
009500       77  WS-TEMP-SWITCH              PIC X(01) VALUE 'N'.
009600      *
009700      *    FILE STATUS BYTES - ONE PER DD, CHECKED AFTER EVERY OPE
009800      *    CLOSE AND AFTER EVERY READ ON ALERT-CONFIG.
009900       01  WS-FILE-STATUS-AREA.
010000           05  WS-KPIFEED-STATUS       PIC X(02) VALUE SPACES.
010100           05  WS-ALCONFIG-STATUS      PIC X(02) VALUE SPACES.
010200           05  WS-ALERTOUT-STATUS      PIC X(02) VALUE SPACES.
010300           05  FILLER                  PIC X(02) VALUE SPACES.
010400      *
010500       01  PROGRAM-INDICATOR-SWITCHES.
010600           05  WS-EOF-CONFIG-SW        PIC X(01) VALUE 'N'.
010700               88  EOF-CONFIG                      VALUE 'Y'.
010800           05  FILLER                  PIC X(01) VALUE SPACES.
010900      *
011000       01  WS-WORK-COUNTERS.
011100           05  WS-CFG-CNTR             PIC S9(04) COMP VALUE +0.
011200           05  WS-CFG-IDX              PIC S9(04) COMP VALUE +0.
011300           05  WS-ALERT-CNTR           PIC S9(07) COMP-3 VALUE +0.
011400           05  FILLER                  PIC X(02) VALUE SPACES.
011500      *
011600      *    CURRENT-DATE WORK AREA - FIRST OF THE THREE SHOP-STANDA
011700      *    REDEFINES CARRIED BY THIS PROGRAM (AGR0087 - FULL 4-DIG
011800      *    CENTURY, NOT A 2-DIGIT YEAR - SAME FIX AS AGRIKPI/AGR00
011900       01  WS-ACCEPT-DATE.
012000           05  WS-AD-YY                PIC 9(02).
012100           05  WS-AD-MM                PIC 9(02).
012200           05  WS-AD-DD                PIC 9(02).
012300       01  WS-TODAY-GROUP.
012400           05  WS-TODAY-CC             PIC 9(02).
012500           05  WS-TODAY-YY             PIC 9(02).
012600           05  WS-TODAY-MM             PIC 9(02).
012700           05  WS-TODAY-DD             PIC 9(02).
012800       01  WS-TODAY REDEFINES WS-TODAY-GROUP
012900                                       PIC 9(08).
013000      *
013100      *    ACCEPT-TIME WORK AREA - SECOND REDEFINES.  THE HHMMSSTT
013200      *    PICTURE IS SPLIT OUT SO AT-ID CAN CARRY A RUN-UNIQUE
013300      *    STAMP EVEN WHEN TWO RULES BREACH IN THE SAME RUN.
013400       01  WS-ACCEPT-TIME-GROUP.
013500           05  WS-AT-HH                PIC 9(02).
013600           05  WS-AT-MM                PIC 9(02).
013700           05  WS-AT-SS                PIC 9(02).
013800           05  WS-AT-TT                PIC 9(02).
013900       01  WS-ACCEPT-TIME REDEFINES WS-ACCEPT-TIME-GROUP
014000                                       PIC 9(08).
014100      *
014200       01  WS-CURRENT-VALUE-AREA.
014300           05  WS-CURRENT-VALUE        PIC S9(05)V9(04) VALUE 0.
014400           05  FILLER                  PIC X(02) VALUE SPACES.
014500      *
014600      *    AT-ID BUILD AREA.  THIRD REDEFINES - ONE 36-BYTE KEY BU
014700      *    FROM TODAY'S DATE, TIME-OF-DAY AND THE RULE SEQUENCE
014800      *    NUMBER, SINCE THIS SHOP HAS NO GUID GENERATOR ON THE
014900      *    MAINFRAME SIDE.
015000       01  WS-ALERT-ID-GROUP.
015100           05  WS-AID-DATE             PIC 9(08).
015200           05  WS-AID-TIME             PIC 9(08).
015300           05  WS-AID-RULE             PIC 9(02).
015400           05  FILLER                  PIC X(18) VALUE SPACES.
015500       01  WS-ALERT-ID REDEFINES WS-ALERT-ID-GROUP
015600                                       PIC X(36).
015700      *
015800      *    SEED RULE DEFAULTS (AGR0031) - USED ONLY WHEN ALERT-CON
015900      *    COMES UP SHORT OF THE TWO ROWS THE FARM OFFICE EXPECTS.
016000       01  WS-SEED-DEFAULTS.
016100           05  WS-SEED-RESA-THRESHOLD  PIC S9(05)V9(04) COMP-3
016200                                       VALUE +5.0000.
016300           05  WS-SEED-RISK-THRESHOLD PIC S9(05)V9(04) COMP-3
016400                                       VALUE +0.7000.
016500           05  FILLER                  PIC X(02) VALUE SPACES.
016600      *
016700      *    MESSAGE-BUILD WORK AREA.  EDITED NUMERIC FIELDS FOR THE
016800      *    CURRENT VALUE AND THE THRESHOLD, PLUS THE SUPERA/SOTTO
016900      *    VERB CHOSEN BY THE CONDITION TESTED (AGR0092).
017000       01  WS-MESSAGE-WORK-AREA.
017100           05  WS-MSG-VALUE-ED         PIC ZZZZ9.99.
017200           05  WS-MSG-THRESHOLD-ED     PIC ZZZZ9.99.
017300           05  WS-MSG-VERB             PIC X(06) VALUE SPACES.
017400           05  FILLER                  PIC X(02) VALUE SPACES.
017500      *
017600      *    ALERT-CONFIG WORKING TABLE - OCCURS 2, MATCHING THE
017700      *    FIXED TWO-ROW REFERENCE DATA (AGR0031/AGR0048).
017800       01  WS-CFG-TABLE.
017900           05  WS-CFG-ROW OCCURS 2 TIMES.
018000               10  WS-CFG-KPI-TYPE     PIC X(10).
018100               10  WS-CFG-THRESHOLD    PIC S9(05)V9(04).
018200               10  WS-CFG-CONDITION    PIC X(05).
018300               10  WS-CFG-AREA         PIC X(10).
018400               10  WS-CFG-ACTIVE       PIC X(01).
018500               10  FILLER              PIC X(08).
018600       EJECT
018700      *-----------------------------------------------------------
018800       PROCEDURE DIVISION.
018900      *-----------------------------------------------------------
019000      *    MAINLINE - STANDARD SHOP SEQUENCE.  LOAD THE KPI FEED A
019100      *    THE CONFIG TABLE FIRST, THEN EVALUATE EVERY ACTIVE RULE
019200      *-----------------------------------------------------------
019300       0-MAINLINE.
019400           PERFORM 1-INITIALIZATION THRU 1099-INITIALIZATION-EXIT
019500           PERFORM 11-OPEN-FILES THRU 1199-OPEN-FILES-EXIT
019600           PERFORM 12-LOAD-KPI-RESULT THRU
019700               1299-LOAD-KPI-RESULT-EXIT
019800           PERFORM 13-LOAD-ALERT-CONFIG THRU
019900               1399-LOAD-ALERT-CONFIG-EXIT
020000           PERFORM 2-EVALUATE-RULES THRU 299-EVALUATE-RULES-EXIT
020100               VARYING WS-CFG-IDX FROM 1 BY 1
020200               UNTIL WS-CFG-IDX > WS-CFG-CNTR
020300           GO TO EOJ9-CLOSE-FILES.
020400      *
020500      *-----------------------------------------------------------
020600      *    1-INITIALIZATION - ZERO THE WORK AREAS, PICK UP TODAY'S
020700      *    DATE AND TIME FOR THE AT-ID STAMP (AGR0087).
020800      *-----------------------------------------------------------
020900       1-INITIALIZATION.
021000           MOVE 'N' TO WS-EOF-CONFIG-SW
021100           MOVE 0 TO WS-CFG-CNTR WS-CFG-IDX WS-ALERT-CNTR
021200           ACCEPT WS-ACCEPT-DATE FROM DATE
021300           ACCEPT WS-ACCEPT-TIME-GROUP FROM TIME
021400           PERFORM 151-EXPAND-CENTURY THRU
021500               15199-EXPAND-CENTURY-EXIT.
021600       1099-INITIALIZATION-EXIT.
021700           EXIT.
021800      *
021900      *    AGR0087 - Y2K WINDOWING, SAME RULE AS AGRIKPI/AGR0085/8
022000      *    TWO-DIGIT YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.
022100       151-EXPAND-CENTURY.
022200           IF WS-AD-YY < 50
022300               MOVE 20 TO WS-TODAY-CC
022400           ELSE
022500               MOVE 19 TO WS-TODAY-CC
022600           END-IF
022700           MOVE WS-AD-YY TO WS-TODAY-YY
022800           MOVE WS-AD-MM TO WS-TODAY-MM
022900           MOVE WS-AD-DD TO WS-TODAY-DD.
023000       15199-EXPAND-CENTURY-EXIT.
023100           EXIT.
023200      *
023300       11-OPEN-FILES.
023400           OPEN INPUT KPIFEED
023500           IF WS-KPIFEED-STATUS NOT = '00'
023600               DISPLAY 'AGRALERT - OPEN ERROR ON KPIFEED STATUS='
023700                   WS-KPIFEED-STATUS
023800               GO TO EOJ99-ABEND
023900           END-IF
024000           OPEN INPUT ALERT-CONFIG
024100           IF WS-ALCONFIG-STATUS NOT = '00'
024200               DISPLAY 'AGRALERT - OPEN ERROR ON ALCONFIG STATUS='
024300                   WS-ALCONFIG-STATUS
024400               GO TO EOJ99-ABEND
024500           END-IF
024600           OPEN OUTPUT ALERT-OUT
024700           IF WS-ALERTOUT-STATUS NOT = '00'
024800               DISPLAY 'AGRALERT - OPEN ERROR ON ALERTOUT STATUS='
024900                   WS-ALERTOUT-STATUS
025000               GO TO EOJ99-ABEND
025100           END-IF.
025200       1199-OPEN-FILES-EXIT.
025300           EXIT.
025400      *
025500      *-----------------------------------------------------------
025600      *    12-LOAD-KPI-RESULT - READS THE ONE KPIFEED RECORD AGRIK
025700      *    WROTE.  NO MORE THAN ONE RECORD IS EVER ON THIS FILE.
025800      *-----------------------------------------------------------
025900       12-LOAD-KPI-RESULT.
026000           READ KPIFEED
026100               AT END
026200                   DISPLAY 'AGRALERT - KPIFEED EMPTY - ABEND'
026300                   GO TO EOJ99-ABEND
026400           END-READ
026500           IF WS-KPIFEED-STATUS NOT = '00'
026600               DISPLAY 'AGRALERT - READ ERROR ON KPIFEED STATUS='
026700                   WS-KPIFEED-STATUS
026800               GO TO EOJ99-ABEND
026900           END-IF.
027000       1299-LOAD-KPI-RESULT-EXIT.
027100           EXIT.
027200      *
027300      *-----------------------------------------------------------
027400      *    13-LOAD-ALERT-CONFIG - READS ALERT-CONFIG IN FULL INTO
027500      *    WS-CFG-TABLE (AGR0048).  IF THE FILE COMES UP SHORT OF
027600      *    TWO SEED ROWS THE FARM OFFICE EXPECTS, THE MISSING ROWS
027700      *    FILLED WITH THE AGR0031 DEFAULTS RATHER THAN ABENDING.
027800      *-----------------------------------------------------------
027900       13-LOAD-ALERT-CONFIG.
028000           PERFORM 131-READ-ONE-CONFIG-ROW THRU
028100               13199-READ-ONE-CONFIG-ROW-EXIT
028200               UNTIL EOF-CONFIG
028300               OR WS-CFG-CNTR = 2
028400           IF WS-CFG-CNTR < 2
028500               PERFORM 132-FILL-MISSING-SEEDS THRU
028600                   13299-FILL-MISSING-SEEDS-EXIT
028700           END-IF.
028800       1399-LOAD-ALERT-CONFIG-EXIT.
028900           EXIT.
029000      *
029100       131-READ-ONE-CONFIG-ROW.
029200           READ ALERT-CONFIG
029300               AT END
029400                   MOVE 'Y' TO WS-EOF-CONFIG-SW
029500           END-READ
029600           IF NOT EOF-CONFIG
029700               IF WS-ALCONFIG-STATUS NOT = '00'
029800                   DISPLAY 'AGRALERT - READ ERR ALCONFIG STATUS='
029900                       WS-ALCONFIG-STATUS
030000                   GO TO EOJ99-ABEND
030100               END-IF
030200               ADD 1 TO WS-CFG-CNTR
030300               MOVE CF-KPI-TYPE TO WS-CFG-KPI-TYPE(WS-CFG-CNTR)
030400               MOVE CF-THRESHOLD TO
030500                   WS-CFG-THRESHOLD(WS-CFG-CNTR)
030600               MOVE CF-CONDITION TO WS-CFG-CONDITION(WS-CFG-CNTR)
030700               MOVE CF-AREA TO WS-CFG-AREA(WS-CFG-CNTR)
030800               MOVE CF-ACTIVE TO WS-CFG-ACTIVE(WS-CFG-CNTR)
030900           END-IF.
031000       13199-READ-ONE-CONFIG-ROW-EXIT.
031100           EXIT.
031200      *
031300      *    AGR0031 SEED ROWS - RESA BELOW 5.0 AND RISCHIO ABOVE 0.
031400      *    BOTH AREA "TUTTE" (ALL AREAS), ALWAYS ACTIVE.
031500       132-FILL-MISSING-SEEDS.
031600           ADD 1 TO WS-CFG-CNTR
031700           MOVE 'RESA' TO WS-CFG-KPI-TYPE(WS-CFG-CNTR)
031800           MOVE WS-SEED-RESA-THRESHOLD TO
031900               WS-CFG-THRESHOLD(WS-CFG-CNTR)
032000           MOVE 'BELOW' TO WS-CFG-CONDITION(WS-CFG-CNTR)
032100           MOVE 'TUTTE' TO WS-CFG-AREA(WS-CFG-CNTR)
032200           MOVE 'Y' TO WS-CFG-ACTIVE(WS-CFG-CNTR)
032300           IF WS-CFG-CNTR < 2
032400               ADD 1 TO WS-CFG-CNTR
032500               MOVE 'RISCHIO' TO WS-CFG-KPI-TYPE(WS-CFG-CNTR)
032600               MOVE WS-SEED-RISK-THRESHOLD TO
032700                   WS-CFG-THRESHOLD(WS-CFG-CNTR)
032800               MOVE 'ABOVE' TO WS-CFG-CONDITION(WS-CFG-CNTR)
032900               MOVE 'TUTTE' TO WS-CFG-AREA(WS-CFG-CNTR)
033000               MOVE 'Y' TO WS-CFG-ACTIVE(WS-CFG-CNTR)
033100           END-IF.
033200       13299-FILL-MISSING-SEEDS-EXIT.
033300           EXIT.
033400       EJECT
033500      *-----------------------------------------------------------
033600      *    2-EVALUATE-RULES - ONE ITERATION PER ALERT-CONFIG ROW,
033700      *    DRIVEN BY THE MAINLINE'S VARYING.  INACTIVE ROWS ARE
033800      *    SKIPPED ENTIRELY (AGR0060).
033900      *-----------------------------------------------------------
034000       2-EVALUATE-RULES.
034100           IF WS-CFG-ACTIVE(WS-CFG-IDX) = 'Y'
034200               PERFORM 21-LOOKUP-CURRENT-VALUE THRU
034300                   2199-LOOKUP-CURRENT-VALUE-EXIT
034400               PERFORM 22-CHECK-THRESHOLD THRU
034500                   2299-CHECK-THRESHOLD-EXIT
034600           END-IF.
034700       299-EVALUATE-RULES-EXIT.
034800           EXIT.
034900      *
035000      *-----------------------------------------------------------
035100      *    21-LOOKUP-CURRENT-VALUE - PICKS THE KPIFEED FIELD THAT
035200      *    MATCHES THIS RULE'S CFG-KPI-TYPE.  AN UNRECOGNIZED KPI
035300      *    TYPE DEFAULTS TO ZERO (AGR0104) RATHER THAN ABENDING.
035400      *-----------------------------------------------------------
035500       21-LOOKUP-CURRENT-VALUE.
035600           MOVE 0 TO WS-CURRENT-VALUE
035700           EVALUATE WS-CFG-KPI-TYPE(WS-CFG-IDX)
035800               WHEN 'RESA'
035900                   MOVE KR-YIELD-HA TO WS-CURRENT-VALUE
036000               WHEN 'EFFICIENZA'
036100                   MOVE KR-WATER-EFF-KG-M3 TO WS-CURRENT-VALUE
036200               WHEN 'COSTO'
036300                   MOVE KR-UNIT-COST-EUR-T TO WS-CURRENT-VALUE
036400               WHEN 'MARGINE'
036500                   MOVE KR-UNIT-MARGIN-EUR-T TO WS-CURRENT-VALUE
036600               WHEN 'RISCHIO'
036700                   MOVE KR-CLIMATE-RISK-IDX TO WS-CURRENT-VALUE
036800               WHEN OTHER
036900                   DISPLAY 'AGRALERT - UNKNOWN KPI TYPE ON RULE='
037000                       WS-CFG-KPI-TYPE(WS-CFG-IDX)
037100           END-EVALUATE.
037200       2199-LOOKUP-CURRENT-VALUE-EXIT.
037300           EXIT.
037400      *
037500      *-----------------------------------------------------------
037600      *    22-CHECK-THRESHOLD - ABOVE TRIGGERS ON STRICTLY GREATER
037700      *    BELOW ON STRICTLY LESS.  NO EQUALITY TRIGGER EITHER WAY
037800      *-----------------------------------------------------------
037900       22-CHECK-THRESHOLD.
038000           EVALUATE WS-CFG-CONDITION(WS-CFG-IDX)
038100               WHEN 'ABOVE'
038200                   IF WS-CURRENT-VALUE >
038300                           WS-CFG-THRESHOLD(WS-CFG-IDX)
038400                       MOVE 'supera' TO WS-MSG-VERB
038500                       PERFORM 23-BUILD-ALERT-MESSAGE THRU
038600                           2399-BUILD-ALERT-MESSAGE-EXIT
038700                       PERFORM 24-WRITE-ALERT-RECORD THRU
038800                           2499-WRITE-ALERT-RECORD-EXIT
038900                   END-IF
039000               WHEN 'BELOW'
039100                   IF WS-CURRENT-VALUE <
039200                           WS-CFG-THRESHOLD(WS-CFG-IDX)
039300                       MOVE 'sotto' TO WS-MSG-VERB
039400                       PERFORM 23-BUILD-ALERT-MESSAGE THRU
039500                           2399-BUILD-ALERT-MESSAGE-EXIT
039600                       PERFORM 24-WRITE-ALERT-RECORD THRU
039700                           2499-WRITE-ALERT-RECORD-EXIT
039800                   END-IF
039900           END-EVALUATE.
040000       2299-CHECK-THRESHOLD-EXIT.
040100           EXIT.
040200      *
040300      *-----------------------------------------------------------
040400      *    23-BUILD-ALERT-MESSAGE - "ALERT <TIPO>: VALORE <N> <VER
040500      *    SOGLIA <N>" (AGR0092 - TWO DECIMALS ON BOTH NUMBERS).
040600      *    ALERT MESSAGE CARRIES NO GRAPHIC/EMOJI PREFIX - EBCDIC
040700      *    CODE PAGES HAVE NO SAFE SLOT FOR ONE (AGR0092).
040800      *-----------------------------------------------------------
040900       23-BUILD-ALERT-MESSAGE.
041000           MOVE WS-CURRENT-VALUE TO WS-MSG-VALUE-ED
041100           MOVE WS-CFG-THRESHOLD(WS-CFG-IDX) TO
041200               WS-MSG-THRESHOLD-ED
041300           STRING 'Alert ' DELIMITED BY SIZE
041400                   WS-CFG-KPI-TYPE(WS-CFG-IDX) DELIMITED BY SPACE
041500                   ': valore ' DELIMITED BY SIZE
041600                   WS-MSG-VALUE-ED DELIMITED BY SIZE
041700                   ' ' DELIMITED BY SIZE
041800                   WS-MSG-VERB DELIMITED BY SIZE
041900                   ' soglia ' DELIMITED BY SIZE
042000                   WS-MSG-THRESHOLD-ED DELIMITED BY SIZE
042100               INTO AT-MESSAGE.
042200       2399-BUILD-ALERT-MESSAGE-EXIT.
042300           EXIT.
042400      *
042500      *-----------------------------------------------------------
042600      *    24-WRITE-ALERT-RECORD - AT-ID IS BUILT FROM TODAY'S DAT
042700      *    TIME-OF-DAY AND THE RULE INDEX SO TWO RULES BREACHING I
042800      *    THE SAME RUN STILL GET DISTINCT KEYS.
042900      *-----------------------------------------------------------
043000       24-WRITE-ALERT-RECORD.
043100           MOVE WS-TODAY TO WS-AID-DATE
043200           MOVE WS-ACCEPT-TIME TO WS-AID-TIME
043300           MOVE WS-CFG-IDX TO WS-AID-RULE
043400           MOVE WS-ALERT-ID TO AT-ID
043500           MOVE WS-CFG-KPI-TYPE(WS-CFG-IDX) TO AT-KPI-TYPE
043600           MOVE WS-CFG-THRESHOLD(WS-CFG-IDX) TO AT-THRESHOLD
043700           MOVE WS-CFG-CONDITION(WS-CFG-IDX) TO AT-CONDITION
043800           MOVE WS-CFG-AREA(WS-CFG-IDX) TO AT-AREA
043900           MOVE WS-CFG-ACTIVE(WS-CFG-IDX) TO AT-ACTIVE
044000           WRITE AT-ALERT-TRIGGERED
044100           IF WS-ALERTOUT-STATUS NOT = '00'
044200               DISPLAY 'AGRALERT - WRITE ERR ALERTOUT STATUS='
044300                   WS-ALERTOUT-STATUS
044400               GO TO EOJ99-ABEND
044500           END-IF
044600           ADD 1 TO WS-ALERT-CNTR.
044700       2499-WRITE-ALERT-RECORD-EXIT.
044800           EXIT.
044900       EJECT
045000      *-----------------------------------------------------------
045100      *    EOJ9-CLOSE-FILES - NORMAL END OF JOB.
045200      *-----------------------------------------------------------
045300       EOJ9-CLOSE-FILES.
045400           CLOSE KPIFEED
045500           CLOSE ALERT-CONFIG
045600           CLOSE ALERT-OUT
045700           DISPLAY 'AGRALERT - CONFIG ROWS LOADED   =' WS-CFG-CNTR
045800           DISPLAY 'AGRALERT - ALERTS WRITTEN       ='
045900               WS-ALERT-CNTR
046000           DISPLAY 'AGRALERT - NORMAL END OF JOB'.
046100       EOJ9-CLOSE-FILES-EXIT.
046200           EXIT.
046300      *
046400      *-----------------------------------------------------------
046500      *    EOJ99-ABEND - FORCE A PROGRAM INTERRUPT.  SHOP CONVENTI
046600      *    FOR AN UNRECOVERABLE CONDITION - SEE CKABEND IN THE ABS
046700      *-----------------------------------------------------------
046800       EOJ99-ABEND.
046900           DISPLAY 'AGRALERT - ABNORMAL TERMINATION'
046950           CALL 'CKABEND'
047000           MOVE 16 TO RETURN-CODE
047100           STOP RUN.
