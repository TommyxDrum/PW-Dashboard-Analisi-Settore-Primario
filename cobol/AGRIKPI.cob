000100 IDENTIFICATION DIVISION.
000200       PROGRAM-ID. AGRIKPI.
000300       AUTHOR. R M SUBRAMANIAM.
000400       INSTALLATION. FARM SYSTEMS UNIT.
000500       DATE-WRITTEN. 06/1987.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*
001000*A    ABSTRACT..
001100*  NIGHTLY AGRICULTURAL KPI BATCH.  READS ONE SAMPLE-IN ROW PER
001200*  GROWING AREA/FIELD/CROP/DAY AND PRODUCES THE FIVE KPI REPORT
001300*  DOMAINS - RESA (YIELD/HA), EFFICIENZA IDRICA (WATER USE),
001400*  COSTO UNITARIO, MARGINE UNITARIO AND RISCHIO CLIMATICO - PLUS
001500*  THE KPIFEED WORK FILE THAT AGRALERT USES FOR THE ALERT PASS.
001600*
001700*J    JCL..
001800*
001900* //AGRIKPI  EXEC PGM=AGRIKPI
002000* //SYSPDUMP DD SYSOUT=U,HOLD=YES
002100* //SYSOUT   DD SYSOUT=*
002200* //SYSIN    DD DSN=T54.AGRI.CONTROL.CARD,DISP=SHR
002300* //SAMPIN   DD DSN=T54.AGRI.SAMPLE.DAILY,DISP=SHR
002400* //RESARPT  DD DSN=T54.AGRI.RESA.RPT,DISP=(,CATLG,CATLG),
002500* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)
002600* //EFFIRPT  DD DSN=T54.AGRI.EFFICIENZA.RPT,DISP=(,CATLG,CATLG),
002700* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)
002800* //COSTRPT  DD DSN=T54.AGRI.COSTO.RPT,DISP=(,CATLG,CATLG),
002900* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)
003000* //MARGRPT  DD DSN=T54.AGRI.MARGINE.RPT,DISP=(,CATLG,CATLG),
003100* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)
003200* //RISKRPT  DD DSN=T54.AGRI.RISCHIO.RPT,DISP=(,CATLG,CATLG),
003300* //            UNIT=USER,SPACE=(CYL,(5,5),RLSE)
003400* //KPIFEED  DD DSN=T54.AGRI.KPIFEED.WORK,DISP=(,CATLG,CATLG),
003500* //            UNIT=USER,SPACE=(TRK,(1,1),RLSE)
003600*
003700*P    ENTRY PARAMETERS..
003800*     NONE.  RUN PARAMETERS COME IN ON THE SYSIN CONTROL CARD.
003900*
004000*E    ERRORS DETECTED BY THIS ELEMENT..
004100*     I/O ERROR ON FILES.  SAMPLE TABLE OVERFLOW (SEE AGR-MAX-RECS
004200*
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..
004400*
004500*     CKABEND  ---- FORCE A PROGRAM INTERRUPT
004600*
004700*U    USER CONSTANTS AND TABLES REFERENCED..
004800*     LABOR-RATIO/MATERIALS-RATIO (COSTO 60/40 SPLIT)
004900*     TEMP-WEIGHT/WATER-WEIGHT/FROST-WEIGHT (RISCHIO 50/30/20 SPLI
005000*     ALERT THRESHOLDS ARE NOT HELD HERE - SEE AGRALERT.
005100*
005200******************************************************************
005300*    CHANGE LOG
005400*    06/1987  RMS  AGR0001  ORIGINAL FILEPASS - RESA AND EFFICIENZ
005500*                           IDRICA DOMAINS ONLY, NO ALERT FEED.
005600*    11/1987  RMS  AGR0014  ADDED COSTO UNITARIO AND MARGINE
005700*                           UNITARIO DOMAINS PER FARM OFFICE REQUE
005800*    02/1988  DJT  AGR0022  ADDED RISCHIO CLIMATICO DOMAIN AND THE
005900*                           50/30/20 DECOMPOSITION FOR THE PRINTED
006000*                           REPORT.
006100*    09/1988  DJT  AGR0031  KPIFEED WORK FILE ADDED SO THE ALERT
006200*                           PASS CAN RUN AS ITS OWN JOB STEP.
006300*    04/1990  RMS  AGR0047  SYSIN CONTROL CARD REPLACED THE HARD-
006400*                           CODED CALENDAR-YEAR RUN - GIORNO/MESE/
006500*                           TRIMESTRE/ANNO/CUSTOM PERIODS.
006600*    01/1992  LKW  AGR0059  SWAP START/END WHEN THE CARD HAS THEM
006700*                           REVERSED INSTEAD OF ABENDING.
006800*    08/1994  LKW  AGR0066  RESA AND RISCHIO ANNUAL-BY-AREA SERIES
006900*                           NOW USE THE FULL CROP-FILTERED HISTORY
007000*                           NOT THE CURRENT DATE WINDOW.
007100*    03/1997  DJT  AGR0078  RAISED AGR-MAX-RECS TO 2000 - MULTI-YE
007200*                           BACKLOG RUNS WERE OVERFLOWING THE TABL
007300*    11/1998  RMS  AGR0085  Y2K - WS-TODAY NOW CARRIES A FULL 4-DI
007400*                           CENTURY, CONTROL CARD YEAR FIELD WIDEN
007500*    07/1999  RMS  AGR0086  Y2K - LEAP YEAR TEST REWORKED FOR THE
007600*                           CENTURY RULE (1900 NO, 2000 YES).
007700*    05/2003  CAO  AGR0091  DAILY/ANNUAL SERIES NOW DISPLAYED TO
007800*                           SYSOUT FOR THE FARM OFFICE AUDIT BINDE
007900*    10/2008  CAO  AGR0103  AREA-GROUPING NORMALIZATION FOLDS CASE
008000*                           ONLY - NO ACCENTED CHARACTERS IN USE.
008100*    03/2011  PJK  AGR0105  123-CLASSIFY-AREA WAS TESTING FOR AN
008200*                           EXACT MATCH ON NORD/CENTRO/SUD AND
008300*                           DROPPING "NORD OVEST" AND THE LIKE TO
008400*                           THE UNCLASSIFIED BUCKET.  REWORKED AS
008500*                           A CONTAINS TEST SO SUCH ROWS SHARE IN
008600*                           THE AREA AND GRAND-TOTAL FIGURES.
008700*    06/2013  PJK  AGR0106  AGR0103 ONLY CASE-FOLDED - NO ACCENTED
008800*                           NAMES HAD TURNED UP YET.  ONCE THEY
008900*                           DID, 124-NORMALIZE-FILTER-TEXT WAS
009000*                           ADDED - ACCENT-FOLD, PUNCTUATION-TO-
009100*                           SPACE AND WHITESPACE COLLAPSE AHEAD OF
009200*                           THE EXISTING CASE-FOLD - FOR BOTH THE
009300*                           CONTROL-CARD FILTERS AND THE SAMPLE-IN
009400*                           AREA/CROP FIELDS.
009500******************************************************************
009600       ENVIRONMENT DIVISION.
009700       CONFIGURATION SECTION.
009800       SPECIAL-NAMES.
009900           C01 IS TOP-OF-FORM.
010000       INPUT-OUTPUT SECTION.
010100       FILE-CONTROL.
010200           SELECT CONTROL-CARD-FILE ASSIGN TO SYSIN
010300               ORGANIZATION IS LINE SEQUENTIAL
010400               FILE STATUS IS WS-CTLCRD-STATUS.
010500           SELECT SAMPLE-IN ASSIGN TO SAMPIN
010600               ORGANIZATION IS LINE SEQUENTIAL
010700               FILE STATUS IS WS-SAMPIN-STATUS.
010800           SELECT RESA-RPT ASSIGN TO RESARPT
010900               ORGANIZATION IS LINE SEQUENTIAL
011000               FILE STATUS IS WS-RESARPT-STATUS.
011100           SELECT EFFICIENZA-RPT ASSIGN TO EFFIRPT
011200               ORGANIZATION IS LINE SEQUENTIAL
011300               FILE STATUS IS WS-EFFIRPT-STATUS.
011400           SELECT COSTO-RPT ASSIGN TO COSTRPT
011500               ORGANIZATION IS LINE SEQUENTIAL
011600               FILE STATUS IS WS-COSTRPT-STATUS.
011700           SELECT MARGINE-RPT ASSIGN TO MARGRPT
011800               ORGANIZATION IS LINE SEQUENTIAL
011900               FILE STATUS IS WS-MARGRPT-STATUS.
012000           SELECT RISCHIO-RPT ASSIGN TO RISKRPT
012100               ORGANIZATION IS LINE SEQUENTIAL
012200               FILE STATUS IS WS-RISKRPT-STATUS.
012300           SELECT KPIFEED ASSIGN TO KPIFEED
012400               ORGANIZATION IS LINE SEQUENTIAL
012500               FILE STATUS IS WS-KPIFEED-STATUS.
012600       DATA DIVISION.
012700       FILE SECTION.
012800       FD  CONTROL-CARD-FILE
012900           RECORDING MODE IS F.
013000           COPY AGCTLCRD.
013100       EJECT
013200       FD  SAMPLE-IN
013300           RECORDING MODE IS F.
013400           COPY AGSMPREC.
013500       EJECT
013600       FD  RESA-RPT
013700           RECORDING MODE IS F.
013800       01  RESA-RPT-REC           PIC X(100).
013900       FD  EFFICIENZA-RPT
014000           RECORDING MODE IS F.
014100       01  EFFICIENZA-RPT-REC     PIC X(100).
014200       FD  COSTO-RPT
014300           RECORDING MODE IS F.
014400       01  COSTO-RPT-REC          PIC X(100).
014500       FD  MARGINE-RPT
014600           RECORDING MODE IS F.
014700       01  MARGINE-RPT-REC        PIC X(100).
014800       FD  RISCHIO-RPT
014900           RECORDING MODE IS F.
015000       01  RISCHIO-RPT-REC        PIC X(100).
015100       FD  KPIFEED
015200           RECORDING MODE IS F.
015300           COPY AGKPIRES.
015400       EJECT
015500       WORKING-STORAGE SECTION.
015600       77  WS-SUBSCRIPT-1              PIC S9(04) COMP VALUE +0.
015700       77  WS-SUBSCRIPT-2              PIC S9(04) COMP VALUE +0.
015800       77  WS-AREA-HIT-CNT             PIC S9(04) COMP VALUE +0.
015900       77  WS-TEMP-SWITCH              PIC X(01) VALUE 'N'.
016000      *
016100      *    FILE STATUS BYTES - ONE PER DD, CHECKED AFTER EVERY OPE
016200      *    CLOSE AND AFTER EVERY READ ON SAMPLE-IN AND THE CONTROL
016300       01  WS-FILE-STATUS-AREA.
016400           05  WS-CTLCRD-STATUS        PIC X(02) VALUE SPACES.
016500           05  WS-SAMPIN-STATUS        PIC X(02) VALUE SPACES.
016600           05  WS-RESARPT-STATUS       PIC X(02) VALUE SPACES.
016700           05  WS-EFFIRPT-STATUS       PIC X(02) VALUE SPACES.
016800           05  WS-COSTRPT-STATUS       PIC X(02) VALUE SPACES.
016900           05  WS-MARGRPT-STATUS       PIC X(02) VALUE SPACES.
017000           05  WS-RISKRPT-STATUS       PIC X(02) VALUE SPACES.
017100           05  WS-KPIFEED-STATUS       PIC X(02) VALUE SPACES.
017200      *
017300       01  PROGRAM-INDICATOR-SWITCHES.
017400           05  WS-EOF-CTLCRD-SW        PIC X(01) VALUE 'N'.
017500               88  EOF-CTLCRD                      VALUE 'Y'.
017600           05  WS-EOF-SAMPLE-SW        PIC X(01) VALUE 'N'.
017700               88  EOF-SAMPLE                       VALUE 'Y'.
017800           05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
017900               88  ROW-FOUND                        VALUE 'Y'.
018000      *
018100       01  WS-WORK-COUNTERS.
018200           05  WS-READ-CNTR            PIC S9(07) COMP-3 VALUE +0.
018300           05  WS-KEPT-CNTR            PIC S9(07) COMP-3 VALUE +0.
018400           05  WS-SKIPPED-CNTR         PIC S9(07) COMP-3 VALUE +0.
018500           05  WS-FOUND-IDX            PIC S9(04) COMP VALUE +0.
018600      *
018700      *    CURRENT-DATE WORK AREA.  WS-TODAY-GROUP/WS-TODAY IS THE
018800      *    FIRST OF THE THREE SHOP-STANDARD REDEFINES CARRIED BY T
018900      *    PROGRAM (AGR0085 - FULL 4-DIGIT CENTURY, NOT A 2-DIGIT
019000       01  WS-ACCEPT-DATE.
019100           05  WS-AD-YY                PIC 9(02).
019200           05  WS-AD-MM                PIC 9(02).
019300           05  WS-AD-DD                PIC 9(02).
019400       01  WS-TODAY-GROUP.
019500           05  WS-TODAY-CC             PIC 9(02).
019600           05  WS-TODAY-YY             PIC 9(02).
019700           05  WS-TODAY-MM             PIC 9(02).
019800           05  WS-TODAY-DD             PIC 9(02).
019900       01  WS-TODAY REDEFINES WS-TODAY-GROUP
020000                                       PIC 9(08).
020100      *
020200       01  WS-DATE-WORK-AREA.
020300           05  WS-MIN-DATE             PIC 9(08) VALUE 99999999.
020400           05  WS-MAX-DATE             PIC 9(08) VALUE 0.
020500           05  WS-START-DATE           PIC 9(08) VALUE 0.
020600           05  WS-END-DATE             PIC 9(08) VALUE 0.
020700           05  WS-SWAP-DATE            PIC 9(08) VALUE 0.
020800           05  WS-MIN-YEAR             PIC 9(04) VALUE 0.
020900           05  WS-MAX-YEAR             PIC 9(04) VALUE 0.
021000           05  WS-RESOLVED-YEAR        PIC 9(04) VALUE 0.
021100           05  WS-RESOLVED-MONTH       PIC 9(02) VALUE 0.
021200           05  WS-RESOLVED-QUARTER     PIC 9(01) VALUE 0.
021300           05  WS-Q-FIRST-MONTH        PIC 9(02) VALUE 0.
021400           05  WS-Q-LAST-MONTH         PIC 9(02) VALUE 0.
021500           05  WS-LAST-DOM             PIC 9(02) VALUE 0.
021600           05  WS-LEAP-SW              PIC X(01) VALUE 'N'.
021700               88  LEAP-YEAR                        VALUE 'Y'.
021800      *
021900      *    DATE-PART DECOMPOSE REDEFINES - SECOND OF THE THREE.  U
022000      *    TO PULL YEAR/MONTH/DAY OUT OF AN 8-DIGIT CCYYMMDD FIELD
022100      *    WITHOUT A SEPARATE UNSTRING FOR EVERY CALLER.
022200       01  WS-DATE-DECOMPOSE.
022300           05  WS-DATE-FULL            PIC 9(08) VALUE 0.
022400       01  WS-DATE-PARTS REDEFINES WS-DATE-DECOMPOSE.
022500           05  WS-DP-YEAR              PIC 9(04).
022600           05  WS-DP-MONTH             PIC 9(02).
022700           05  WS-DP-DAY               PIC 9(02).
022800      *
022900       01  WS-DAYS-IN-MONTH-TAB.
023000           05  FILLER                  PIC 9(02) VALUE 31.
023100           05  FILLER                  PIC 9(02) VALUE 28.
023200           05  FILLER                  PIC 9(02) VALUE 31.
023300           05  FILLER                  PIC 9(02) VALUE 30.
023400           05  FILLER                  PIC 9(02) VALUE 31.
023500           05  FILLER                  PIC 9(02) VALUE 30.
023600           05  FILLER                  PIC 9(02) VALUE 31.
023700           05  FILLER                  PIC 9(02) VALUE 31.
023800           05  FILLER                  PIC 9(02) VALUE 30.
023900           05  FILLER                  PIC 9(02) VALUE 31.
024000           05  FILLER                  PIC 9(02) VALUE 30.
024100           05  FILLER                  PIC 9(02) VALUE 31.
024200      *
024300      *    THIRD OF THE THREE REDEFINES - MONTH-LENGTH LOOKUP TABL
024400       01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TAB.
024500           05  WS-DIM-TAB              PIC 9(02) OCCURS 12 TIMES.
024600      *
024700       01  WS-AREA-NAME-TAB.
024800           05  FILLER                  PIC X(10) VALUE 'NORD'.
024900           05  FILLER                  PIC X(10) VALUE 'CENTRO'.
025000           05  FILLER                  PIC X(10) VALUE 'SUD'.
025100      *
025200      *    FOURTH REDEFINES (BEYOND THE SHOP MINIMUM) - AREA NAME
025300      *    TABLE, INDEXED THE SAME WAY AS WS-AREA-ACCUM BELOW.
025400       01  WS-AREA-NAMES REDEFINES WS-AREA-NAME-TAB.
025500           05  WS-AREA-NAME            PIC X(10) OCCURS 3 TIMES.
025600      *
025700       01  WS-FILTER-AREA.
025800           05  WS-AREA-FILTER          PIC X(10) VALUE SPACES.
025900           05  WS-CROP-FILTER          PIC X(20) VALUE SPACES.
026000           05  WS-PERIOD-NORM          PIC X(10) VALUE SPACES.
026100               88  PERIOD-IS-GIORNO                 VALUE
026200                   'GIORNO'.
026300               88  PERIOD-IS-MESE                   VALUE 'MESE'.
026400               88  PERIOD-IS-TRIM                   VALUE
026500                   'TRIMESTRE'.
026600               88  PERIOD-IS-ANNO                   VALUE 'ANNO'.
026700               88  PERIOD-IS-CUSTOM                 VALUE
026800                   'CUSTOM'.
026900      *
027000      *    SCRATCH AREA FOR 124-NORMALIZE-FILTER-TEXT (AGR0106) -
027100      *    ACCENT/PUNCTUATION-FOLD WORK FIELDS, SIZED TO THE WIDER
027200      *    OF SM-AREA-TXT/SM-CROP (20 BYTES).
027300       01  WS-NORM-WORK-AREA.
027400           05  WS-NORM-WORK            PIC X(20).
027500           05  WS-NORM-OUT             PIC X(20).
027600           05  WS-NORM-OUT-LEN         PIC S9(04) COMP
027700                                       VALUE +0.
027800           05  WS-NORM-IDX             PIC S9(04) COMP
027900                                       VALUE +0.
028000           05  WS-NORM-PREV-SP-SW      PIC X(01) VALUE 'Y'.
028100               88  NORM-PREV-WAS-SPACE     VALUE 'Y'.
028200           05  FILLER                  PIC X(09).
028300      *
028400      *    DOMAIN CONSTANTS - COSTO LABOR/MATERIALS SPLIT AND THE
028500      *    RISCHIO CLIMATICO 50/30/20 WEIGHTING (AGR0022).
028600       01  WS-DOMAIN-CONSTANTS.
028700           05  WS-LABOR-RATIO          PIC S9(01)V9(02) COMP-3
028800                                       VALUE +0.60.
028900           05  WS-MATERIALS-RATIO      PIC S9(01)V9(02) COMP-3
029000                                       VALUE +0.40.
029100           05  WS-TEMP-WEIGHT          PIC S9(01)V9(02) COMP-3
029200                                       VALUE +0.50.
029300           05  WS-WATER-WEIGHT         PIC S9(01)V9(02) COMP-3
029400                                       VALUE +0.30.
029500           05  WS-FROST-WEIGHT         PIC S9(01)V9(02) COMP-3
029600                                       VALUE +0.20.
029700      *    THE FOUR COEFFICIENTS BELOW ARE THE RISK-SCORE FORMULA
029800      *    ITSELF (AGR0022) - NOT THE SAME AS THE 50/30/20 REPORT-
029900      *    DECOMPOSITION ABOVE, WHICH IS A DISPLAY SPLIT ONLY.
030000           05  WS-RISK-TEMP-COEF       PIC S9(01)V9(02) COMP-3
030100                                       VALUE +0.40.
030200           05  WS-RISK-HUM-COEF        PIC S9(01)V9(02) COMP-3
030300                                       VALUE +0.30.
030400           05  WS-RISK-RAIN-COEF       PIC S9(01)V9(02) COMP-3
030500                                       VALUE +0.20.
030600           05  WS-RISK-SOLAR-COEF      PIC S9(01)V9(02) COMP-3
030700                                       VALUE +0.10.
030800           05  WS-NORM-TEMP-MIN        PIC S9(03)V9(02) COMP-3
030900                                       VALUE +10.00.
031000           05  WS-NORM-TEMP-MAX        PIC S9(03)V9(02) COMP-3
031100                                       VALUE +40.00.
031200           05  WS-NORM-HUM-MIN         PIC S9(03)V9(02) COMP-3
031300                                       VALUE +30.00.
031400           05  WS-NORM-HUM-MAX         PIC S9(03)V9(02) COMP-3
031500                                       VALUE +90.00.
031600           05  WS-NORM-RAIN-MIN        PIC S9(03)V9(02) COMP-3
031700                                       VALUE +0.00.
031800           05  WS-NORM-RAIN-MAX        PIC S9(03)V9(02) COMP-3
031900                                       VALUE +40.00.
032000      *
032100       01  WS-NORMALIZE-WORK.
032200           05  WS-NORM-V               PIC S9(05)V9(04) COMP-3.
032300           05  WS-NORM-MIN             PIC S9(05)V9(04) COMP-3.
032400           05  WS-NORM-MAX             PIC S9(05)V9(04) COMP-3.
032500           05  WS-NORM-RESULT          PIC S9(01)V9(04) COMP-3.
032600           05  WS-CLAMP-V              PIC S9(05)V9(04) COMP-3.
032700           05  WS-CLAMP-RESULT         PIC S9(01)V9(04) COMP-3.
032800           05  WS-RISK-TEMP-NORM       PIC S9(01)V9(04) COMP-3.
032900           05  WS-RISK-HUM-NORM        PIC S9(01)V9(04) COMP-3.
033000           05  WS-RISK-RAIN-NORM       PIC S9(01)V9(04) COMP-3.
033100           05  WS-RISK-SOLAR-NORM      PIC S9(01)V9(04) COMP-3.
033200      *
033300      *    MAIN WORKING SET - ONE ENTRY PER SAMPLE-IN ROW KEPT IN
033400      *    STORAGE FOR THE RUN.  AGR0078 RAISED THIS FROM 750 TO 2
033500       01  AGR-MAX-RECS                PIC S9(04) COMP VALUE
033600           +2000.
033700       01  AGR-SAMPLE-CNT              PIC S9(04) COMP VALUE +0.
033800       01  AGR-SAMPLE-TAB.
033900           05  AGR-SAMPLE-ENTRY OCCURS 2000 TIMES
034000                   INDEXED BY SM-IDX.
034100               10  SM-DATE             PIC 9(08).
034200               10  SM-YEAR             PIC 9(04).
034300               10  SM-AREA-TXT         PIC X(10).
034400               10  SM-AREA-CD          PIC 9(01).
034500                   88  SM-AREA-NORD                 VALUE 1.
034600                   88  SM-AREA-CENTRO                VALUE 2.
034700                   88  SM-AREA-SUD                   VALUE 3.
034800                   88  SM-AREA-ALTRO                  VALUE 9.
034900               10  SM-CROP             PIC X(20).
035000               10  SM-SURFACE-HA       PIC S9(05)V9(02) COMP-3.
035100               10  SM-TEMP-C           PIC S9(03)V9(02) COMP-3.
035200               10  SM-HUMIDITY-PCT     PIC S9(03)V9(02) COMP-3.
035300               10  SM-RAIN-MM          PIC S9(05)V9(02) COMP-3.
035400               10  SM-SOLAR-IDX        PIC S9(01)V9(04) COMP-3.
035500               10  SM-YIELD-T          PIC S9(07)V9(03) COMP-3.
035600               10  SM-WATER-M3         PIC S9(07)V9(02) COMP-3.
035700               10  SM-COST-EUR         PIC S9(07)V9(02) COMP-3.
035800               10  SM-PRICE-EUR-T      PIC S9(05)V9(02) COMP-3.
035900               10  SM-CUR-FILTER-SW    PIC X(01) VALUE 'N'.
036000                   88  SM-IN-CURRENT-SET               VALUE 'Y'.
036100               10  SM-CROP-FILTER-SW   PIC X(01) VALUE 'N'.
036200                   88  SM-IN-CROP-HISTORY               VALUE 'Y'.
036300      *
036400      *    PER-RECORD RATIO WORK AREA - RECOMPUTED FOR EVERY SAMPL
036500      *    ROW IN EACH DOMAIN'S PASS (AVERAGE-OF-RATIOS DOMAINS ON
036600       01  WS-RATIO-WORK-AREA.
036700           05  WS-RESA-RATIO           PIC S9(05)V9(04) COMP-3.
036800           05  WS-EFF-RATIO            PIC S9(05)V9(04) COMP-3.
036900           05  WS-COST-RATIO           PIC S9(05)V9(04) COMP-3.
037000           05  WS-MARGIN-RATIO         PIC S9(05)V9(04) COMP-3.
037100           05  WS-RISK-RATIO           PIC S9(01)V9(04) COMP-3.
037200           05  WS-RISK-AVG-RAW         PIC S9(01)V9(04) COMP-3.
037300           05  WS-RATIO-VALID-SW       PIC X(01) VALUE 'N'.
037400               88  RATIO-VALID                      VALUE 'Y'.
037500      *
037600      *    GRAND-TOTAL ACCUMULATORS - AVERAGE-OF-RATIOS OVER THE
037700      *    CURRENT FILTERED SET, ALL AREAS TOGETHER.
037800       01  WS-OVERALL-ACCUM.
037900           05  WS-OA-RESA-SUM          PIC S9(09)V9(04) COMP-3
038000               VALUE +0.
038100           05  WS-OA-RESA-CNT          PIC S9(07) COMP-3 VALUE +0.
038200           05  WS-OA-EFF-SUM           PIC S9(09)V9(04) COMP-3
038300               VALUE +0.
038400           05  WS-OA-EFF-CNT           PIC S9(07) COMP-3 VALUE +0.
038500           05  WS-OA-COST-SUM          PIC S9(09)V9(04) COMP-3
038600               VALUE +0.
038700           05  WS-OA-COST-CNT          PIC S9(07) COMP-3 VALUE +0.
038800           05  WS-OA-MARGIN-SUM        PIC S9(09)V9(04) COMP-3
038900               VALUE +0.
039000           05  WS-OA-MARGIN-CNT        PIC S9(07) COMP-3 VALUE +0.
039100           05  WS-OA-RISK-SUM          PIC S9(09)V9(04) COMP-3
039200               VALUE +0.
039300           05  WS-OA-RISK-CNT          PIC S9(07) COMP-3 VALUE +0.
039400           05  WS-OA-PRICE-SUM         PIC S9(09)V9(02) COMP-3
039500               VALUE +0.
039600           05  WS-OA-PRICE-CNT         PIC S9(07) COMP-3 VALUE +0.
039700       01  WS-OVERALL-AVG.
039800           05  WS-AVG-RESA             PIC S9(05)V9(02) COMP-3
039900               VALUE +0.
040000           05  WS-AVG-EFF              PIC S9(05)V9(02) COMP-3
040100               VALUE +0.
040200           05  WS-AVG-COST             PIC S9(05)V9(02) COMP-3
040300               VALUE +0.
040400           05  WS-AVG-MARGIN           PIC S9(05)V9(02) COMP-3
040500               VALUE +0.
040600           05  WS-AVG-RISK             PIC S9(01)V9(04) COMP-3
040700               VALUE +0.
040800           05  WS-AVG-PRICE            PIC S9(05)V9(02) COMP-3
040900               VALUE +0.
041000      *
041100      *    PER-AREA ACCUMULATOR TABLE - RESET AND REUSED AT THE TO
041200      *    OF EACH DOMAIN'S PASS.  AA-VALUE-1/2/3 LINE UP WITH
041300      *    AREA-REPORT-ROW'S VALUE-1/2/3.
041400       01  WS-AREA-ACCUM-TAB.
041500           05  WS-AREA-ACCUM OCCURS 3 TIMES INDEXED BY AA-IDX.
041600               10  AA-SUM-1            PIC S9(09)V9(04) COMP-3.
041700               10  AA-SUM-2            PIC S9(09)V9(04) COMP-3.
041800               10  AA-VALUE-1          PIC S9(07)V9(02) COMP-3.
041900               10  AA-VALUE-2          PIC S9(07)V9(02) COMP-3.
042000               10  AA-VALUE-3          PIC S9(07)V9(02) COMP-3.
042100       01  WS-GRAND-TOTAL.
042200           05  GT-SUM-1                PIC S9(09)V9(04) COMP-3.
042300           05  GT-SUM-2                PIC S9(09)V9(04) COMP-3.
042400           05  GT-VALUE-1              PIC S9(07)V9(02) COMP-3.
042500           05  GT-VALUE-2              PIC S9(07)V9(02) COMP-3.
042600           05  GT-VALUE-3              PIC S9(07)V9(02) COMP-3.
042700      *
042800      *    MARGINE UNITARIO NEEDS THREE INDEPENDENT PER-AREA AVERA
042900      *    (PRICE, COST, MARGIN) SO IT CARRIES ITS OWN AREA TABLE
043000      *    RATHER THAN THE GENERIC TWO-SUM ONE ABOVE.
043100       01  WS-MARGIN-AREA-ACCUM-TAB.
043200           05  WS-MARGIN-AREA-ACCUM OCCURS 3 TIMES INDEXED BY
043300               MA-IDX.
043400               10  MA-PRICE-SUM        PIC S9(09)V9(02) COMP-3.
043500               10  MA-PRICE-CNT        PIC S9(05) COMP-3.
043600               10  MA-COST-SUM         PIC S9(09)V9(04) COMP-3.
043700               10  MA-COST-CNT         PIC S9(05) COMP-3.
043800               10  MA-MARGIN-SUM       PIC S9(09)V9(04) COMP-3.
043900               10  MA-MARGIN-CNT       PIC S9(05) COMP-3.
044000               10  MA-VALUE-1          PIC S9(07)V9(02) COMP-3.
044100               10  MA-VALUE-2          PIC S9(07)V9(02) COMP-3.
044200               10  MA-VALUE-3          PIC S9(07)V9(02) COMP-3.
044300      *
044400      *    DAILY AND ANNUAL SERIES (ALL FIVE DOMAINS TOGETHER - ON
044500      *    ROW PER DISTINCT DATE / YEAR IN THE CURRENT FILTERED SE
044600      *    NO REPORT DD OF THEIR OWN - SEE AGR0091.
044700       01  AGR-MAX-DAYS                PIC S9(04) COMP VALUE +400.
044800       01  AGR-DAILY-CNT               PIC S9(04) COMP VALUE +0.
044900       01  AGR-DAILY-TAB.
045000           05  AGR-DAILY-ENTRY OCCURS 400 TIMES INDEXED BY DY-IDX.
045100               10  DY-DATE             PIC 9(08).
045200               10  DY-RESA-SUM         PIC S9(07)V9(04) COMP-3.
045300               10  DY-RESA-CNT         PIC S9(05) COMP-3.
045400               10  DY-EFF-SUM          PIC S9(07)V9(04) COMP-3.
045500               10  DY-EFF-CNT          PIC S9(05) COMP-3.
045600               10  DY-COST-SUM         PIC S9(07)V9(04) COMP-3.
045700               10  DY-COST-CNT         PIC S9(05) COMP-3.
045800               10  DY-MARGIN-SUM       PIC S9(07)V9(04) COMP-3.
045900               10  DY-MARGIN-CNT       PIC S9(05) COMP-3.
046000               10  DY-RISK-SUM         PIC S9(05)V9(04) COMP-3.
046100               10  DY-RISK-CNT         PIC S9(05) COMP-3.
046200       01  AGR-MAX-YEARS               PIC S9(04) COMP VALUE +20.
046300       01  AGR-YEARLY-CNT              PIC S9(04) COMP VALUE +0.
046400       01  AGR-YEARLY-TAB.
046500           05  AGR-YEARLY-ENTRY OCCURS 20 TIMES INDEXED BY YR-IDX.
046600               10  YR-YEAR             PIC 9(04).
046700               10  YR-RESA-SUM         PIC S9(07)V9(04) COMP-3.
046800               10  YR-RESA-CNT         PIC S9(05) COMP-3.
046900               10  YR-EFF-SUM          PIC S9(07)V9(04) COMP-3.
047000               10  YR-EFF-CNT          PIC S9(05) COMP-3.
047100               10  YR-COST-SUM         PIC S9(07)V9(04) COMP-3.
047200               10  YR-COST-CNT         PIC S9(05) COMP-3.
047300               10  YR-MARGIN-SUM       PIC S9(07)V9(04) COMP-3.
047400               10  YR-MARGIN-CNT       PIC S9(05) COMP-3.
047500               10  YR-RISK-SUM         PIC S9(05)V9(04) COMP-3.
047600               10  YR-RISK-CNT         PIC S9(05) COMP-3.
047700      *
047800      *    ANNUAL-BY-AREA SERIES FOR RESA AND RISCHIO, OVER THE FU
047900      *    CROP-FILTERED HISTORY (AGR0066) - NOT THE CURRENT DATE
048000      *    WINDOW USED BY EVERYTHING ELSE IN THIS PROGRAM.
048100       01  AGR-MAX-YR-AREA             PIC S9(04) COMP VALUE +75.
048200       01  AGR-YR-AREA-CNT             PIC S9(04) COMP VALUE +0.
048300       01  AGR-YR-AREA-TAB.
048400           05  AGR-YR-AREA-ENTRY OCCURS 75 TIMES INDEXED BY
048500               YA-IDX.
048600               10  YA-YEAR             PIC 9(04).
048700               10  YA-AREA-CD          PIC 9(01).
048800               10  YA-RESA-SUM-YIELD   PIC S9(09)V9(03) COMP-3.
048900               10  YA-RESA-SUM-SURF    PIC S9(09)V9(02) COMP-3.
049000               10  YA-RISK-SUM         PIC S9(07)V9(04) COMP-3.
049100               10  YA-RISK-CNT         PIC S9(05) COMP-3.
049200               10  YA-RATIO-RESA       PIC S9(07)V9(02) COMP-3.
049300               10  YA-RATIO-RISK       PIC S9(01)V9(04) COMP-3.
049400      *
049500       01  WS-AUDIT-COUNTERS.
049600           05  WS-RESA-LINES-CNTR      PIC S9(05) COMP-3 VALUE +0.
049700           05  WS-EFF-LINES-CNTR       PIC S9(05) COMP-3 VALUE +0.
049800           05  WS-COST-LINES-CNTR      PIC S9(05) COMP-3 VALUE +0.
049900           05  WS-MARGIN-LINES-CNTR    PIC S9(05) COMP-3 VALUE +0.
050000           05  WS-RISK-LINES-CNTR      PIC S9(05) COMP-3 VALUE +0.
050100      *
050200      *    SHARED PRINT-LINE WORK AREA FOR ALL FIVE *-RPT FILES.
050300           COPY AGARRPT.
050400       EJECT
050500       PROCEDURE DIVISION.
050600      *
050700       0-CONTROL-PROCESS.
050800           PERFORM 1-INITIALIZATION THRU 1099-INITIALIZATION-EXIT
050900           PERFORM 11-OPEN-FILES THRU 1199-OPEN-FILES-EXIT
051000           PERFORM 12-LOAD-SAMPLES THRU 1299-LOAD-SAMPLES-EXIT
051100           PERFORM 13-RESOLVE-FILTERS THRU
051200               1399-RESOLVE-FILTERS-EXIT
051300           PERFORM 14-APPLY-FILTERS THRU 1499-APPLY-FILTERS-EXIT
051400           PERFORM 19-COMPUTE-OVERALL-AVERAGES
051500               THRU 1999-COMPUTE-OVERALL-AVERAGES-EXIT
051600           PERFORM 2-RESA-DOMAIN THRU 299-RESA-DOMAIN-EXIT
051700           PERFORM 3-EFFICIENZA-DOMAIN THRU
051800               399-EFFICIENZA-DOMAIN-EXIT
051900           PERFORM 4-COSTO-DOMAIN THRU 499-COSTO-DOMAIN-EXIT
052000           PERFORM 5-MARGINE-DOMAIN THRU 599-MARGINE-DOMAIN-EXIT
052100           PERFORM 6-RISCHIO-DOMAIN THRU 699-RISCHIO-DOMAIN-EXIT
052200           PERFORM 7-WRITE-KPI-FEED THRU 799-WRITE-KPI-FEED-EXIT
052300           PERFORM EOJ9-CLOSE-FILES THRU EOJ9-CLOSE-FILES-EXIT
052400           STOP RUN.
052500       EJECT
052600      *-----------------------------------------------------------
052700      *    1-INITIALIZATION - ZERO THE WORK AREAS, PICK UP TODAY'S
052800      *    DATE FOR THE CUSTOM-PERIOD DEFAULTING CHAIN (AGR0047).
052900      *-----------------------------------------------------------
053000       1-INITIALIZATION.
053100           MOVE 'N' TO WS-EOF-CTLCRD-SW
053200           MOVE 'N' TO WS-EOF-SAMPLE-SW
053300           MOVE 0 TO AGR-SAMPLE-CNT AGR-DAILY-CNT AGR-YEARLY-CNT
053400                     AGR-YR-AREA-CNT
053500           MOVE 0 TO WS-READ-CNTR WS-KEPT-CNTR WS-SKIPPED-CNTR
053600           MOVE 99999999 TO WS-MIN-DATE
053700           MOVE 0 TO WS-MAX-DATE
053800           ACCEPT WS-ACCEPT-DATE FROM DATE
053900           PERFORM 151-EXPAND-CENTURY THRU
054000               15199-EXPAND-CENTURY-EXIT.
054100       1099-INITIALIZATION-EXIT.
054200           EXIT.
054300      *
054400      *    AGR0085/AGR0086 - Y2K WINDOWING.  TWO-DIGIT YEARS 00-49
054500      *    ARE 20XX, 50-99 ARE 19XX.  NO DATES ON THIS SYSTEM PRED
054600      *    1950 SO THE WINDOW IS SAFE.
054700       151-EXPAND-CENTURY.
054800           IF WS-AD-YY < 50
054900               MOVE 20 TO WS-TODAY-CC
055000           ELSE
055100               MOVE 19 TO WS-TODAY-CC
055200           END-IF
055300           MOVE WS-AD-YY TO WS-TODAY-YY
055400           MOVE WS-AD-MM TO WS-TODAY-MM
055500           MOVE WS-AD-DD TO WS-TODAY-DD.
055600       15199-EXPAND-CENTURY-EXIT.
055700           EXIT.
055800       EJECT
055900      *-----------------------------------------------------------
056000      *    11-OPEN-FILES
056100      *-----------------------------------------------------------
056200       11-OPEN-FILES.
056300           OPEN INPUT CONTROL-CARD-FILE
056400           IF WS-CTLCRD-STATUS NOT = '00'
056500               DISPLAY 'AGRIKPI - OPEN ERROR SYSIN   STATUS='
056600                   WS-CTLCRD-STATUS
056700               GO TO EOJ99-ABEND
056800           END-IF
056900           OPEN INPUT SAMPLE-IN
057000           IF WS-SAMPIN-STATUS NOT = '00'
057100               DISPLAY 'AGRIKPI - OPEN ERROR SAMPIN  STATUS='
057200                   WS-SAMPIN-STATUS
057300               GO TO EOJ99-ABEND
057400           END-IF
057500           OPEN OUTPUT RESA-RPT
057600           OPEN OUTPUT EFFICIENZA-RPT
057700           OPEN OUTPUT COSTO-RPT
057800           OPEN OUTPUT MARGINE-RPT
057900           OPEN OUTPUT RISCHIO-RPT
058000           OPEN OUTPUT KPIFEED
058100           IF WS-RESARPT-STATUS NOT = '00'
058200               OR WS-EFFIRPT-STATUS NOT = '00'
058300               OR WS-COSTRPT-STATUS NOT = '00'
058400               OR WS-MARGRPT-STATUS NOT = '00'
058500               OR WS-RISKRPT-STATUS NOT = '00'
058600               OR WS-KPIFEED-STATUS NOT = '00'
058700               DISPLAY 'AGRIKPI - OPEN ERROR ON A REPORT FILE'
058800               GO TO EOJ99-ABEND
058900           END-IF.
059000       1199-OPEN-FILES-EXIT.
059100           EXIT.
059200       EJECT
059300      *-----------------------------------------------------------
059400      *    12-LOAD-SAMPLES - READS THE ONE CONTROL CARD, THEN READ
059500      *    SAMPLE-IN INTO AGR-SAMPLE-TAB, TRACKING MIN/MAX DATE
059600      *    (BATCH FLOW STEP 1).
059700      *-----------------------------------------------------------
059800       12-LOAD-SAMPLES.
059900           READ CONTROL-CARD-FILE
060000               AT END
060100                   DISPLAY 'AGRIKPI - NO CONTROL CARD - ABEND'
060200                   GO TO EOJ99-ABEND
060300           END-READ
060400           MOVE CC-AREA-FILTER TO WS-AREA-FILTER
060500           MOVE CC-CROP-FILTER TO WS-CROP-FILTER
060600           MOVE CC-PERIOD-KEYWORD TO WS-PERIOD-NORM
060700           INSPECT WS-PERIOD-NORM CONVERTING
060800               'abcdefghijklmnopqrstuvwxyz' TO
060900               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
061000           MOVE WS-AREA-FILTER TO WS-NORM-WORK
061100           PERFORM 124-NORMALIZE-FILTER-TEXT THRU
061200               12499-NORMALIZE-FILTER-TEXT-EXIT
061300           MOVE WS-NORM-OUT TO WS-AREA-FILTER
061400           MOVE WS-CROP-FILTER TO WS-NORM-WORK
061500           PERFORM 124-NORMALIZE-FILTER-TEXT THRU
061600               12499-NORMALIZE-FILTER-TEXT-EXIT
061700           MOVE WS-NORM-OUT TO WS-CROP-FILTER
061800           PERFORM 121-READ-SAMPLE THRU 12199-READ-SAMPLE-EXIT
061900               UNTIL EOF-SAMPLE.
062000       1299-LOAD-SAMPLES-EXIT.
062100           EXIT.
062200      *
062300       121-READ-SAMPLE.
062400           READ SAMPLE-IN
062500               AT END
062600                   MOVE 'Y' TO WS-EOF-SAMPLE-SW
062700           END-READ
062800           IF NOT EOF-SAMPLE
062900               ADD 1 TO WS-READ-CNTR
063000               IF AGR-SAMPLE-CNT >= AGR-MAX-RECS
063100                   DISPLAY
063200                       'AGRIKPI - SAMPLE TABLE OVERFLOW - ABEND'
063300                   GO TO EOJ99-ABEND
063400               END-IF
063500               ADD 1 TO AGR-SAMPLE-CNT
063600               SET SM-IDX TO AGR-SAMPLE-CNT
063700               PERFORM 122-REPACK-SAMPLE THRU
063800                   12299-REPACK-SAMPLE-EXIT
063900               IF SR-DATE < WS-MIN-DATE
064000                   MOVE SR-DATE TO WS-MIN-DATE
064100               END-IF
064200               IF SR-DATE > WS-MAX-DATE
064300                   MOVE SR-DATE TO WS-MAX-DATE
064400               END-IF
064500           END-IF.
064600       12199-READ-SAMPLE-EXIT.
064700           EXIT.
064800      *
064900      *    REPACKS ONE DISPLAY-FORMAT SAMPLE-IN ROW INTO THE COMP-
065000      *    WORKING-SET ENTRY.  AREA/CROP ARE RUN THROUGH 124-
065100      *    NORMALIZE-FILTER-TEXT (ACCENT-FOLD, CASE-FOLD, PUNCT TO
065200      *    SPACE, COLLAPSE/TRIM) HERE, SO 123-CLASSIFY-AREA AND
065300      *    141-APPLY-ONE-FILTER COMPARE ON THE SAME NORMAL FORM
065400      *    AS THE CONTROL CARD FILTERS (AGR0106).
065500       122-REPACK-SAMPLE.
065600           MOVE SR-DATE TO SM-DATE (SM-IDX)
065700           MOVE SR-DATE TO WS-DATE-FULL
065800           MOVE WS-DP-YEAR TO SM-YEAR (SM-IDX)
065900           MOVE SR-AREA TO SM-AREA-TXT (SM-IDX)
066000           MOVE SM-AREA-TXT (SM-IDX) TO WS-NORM-WORK
066100           PERFORM 124-NORMALIZE-FILTER-TEXT THRU
066200               12499-NORMALIZE-FILTER-TEXT-EXIT
066300           MOVE WS-NORM-OUT TO SM-AREA-TXT (SM-IDX)
066400           PERFORM 123-CLASSIFY-AREA THRU 12399-CLASSIFY-AREA-EXIT
066500           MOVE SR-CROP TO SM-CROP (SM-IDX)
066600           MOVE SM-CROP (SM-IDX) TO WS-NORM-WORK
066700           PERFORM 124-NORMALIZE-FILTER-TEXT THRU
066800               12499-NORMALIZE-FILTER-TEXT-EXIT
066900           MOVE WS-NORM-OUT TO SM-CROP (SM-IDX)
067000           MOVE SR-SURFACE-HA TO SM-SURFACE-HA (SM-IDX)
067100           MOVE SR-TEMP-C TO SM-TEMP-C (SM-IDX)
067200           MOVE SR-HUMIDITY-PCT TO SM-HUMIDITY-PCT (SM-IDX)
067300           MOVE SR-RAIN-MM TO SM-RAIN-MM (SM-IDX)
067400           MOVE SR-SOLAR-IDX TO SM-SOLAR-IDX (SM-IDX)
067500           MOVE SR-YIELD-T TO SM-YIELD-T (SM-IDX)
067600           MOVE SR-WATER-M3 TO SM-WATER-M3 (SM-IDX)
067700           MOVE SR-COST-EUR TO SM-COST-EUR (SM-IDX)
067800           MOVE SR-PRICE-EUR-T TO SM-PRICE-EUR-T (SM-IDX)
067900           MOVE 'N' TO SM-CUR-FILTER-SW (SM-IDX)
068000           MOVE 'N' TO SM-CROP-FILTER-SW (SM-IDX).
068100       12299-REPACK-SAMPLE-EXIT.
068200           EXIT.
068300      *
068400      *    AREA-GROUPING IS A CONTAINS TEST, NOT AN EQUALS - A RAW
068500      *    VALUE LIKE "NORD OVEST" OR "CENTRO-NORD" STILL HAS TO
068600      *    FALL INTO ITS MACRO-AREA RATHER THAN DROP TO THE
068700      *    UNCLASSIFIED BUCKET (SM-AREA-CD=9) AND OUT OF EVERY
068800      *    DOMAIN'S PER-AREA/GRAND-TOTAL ACCUMULATION.  CHECKED IN
068900      *    NORD/CENTRO/SUD ORDER, FIRST HIT WINS (AGR0105).
069000       123-CLASSIFY-AREA.
069100           MOVE 0 TO WS-AREA-HIT-CNT
069200           INSPECT SM-AREA-TXT (SM-IDX) TALLYING
069300               WS-AREA-HIT-CNT FOR ALL 'NORD'
069400           IF WS-AREA-HIT-CNT > 0
069500               MOVE 1 TO SM-AREA-CD (SM-IDX)
069600           ELSE
069700               MOVE 0 TO WS-AREA-HIT-CNT
069800               INSPECT SM-AREA-TXT (SM-IDX) TALLYING
069900                   WS-AREA-HIT-CNT FOR ALL 'CENTRO'
070000               IF WS-AREA-HIT-CNT > 0
070100                   MOVE 2 TO SM-AREA-CD (SM-IDX)
070200               ELSE
070300                   MOVE 0 TO WS-AREA-HIT-CNT
070400                   INSPECT SM-AREA-TXT (SM-IDX) TALLYING
070500                       WS-AREA-HIT-CNT FOR ALL 'SUD'
070600                   IF WS-AREA-HIT-CNT > 0
070700                       MOVE 3 TO SM-AREA-CD (SM-IDX)
070800                   ELSE
070900                       MOVE 9 TO SM-AREA-CD (SM-IDX)
071000                   END-IF
071100               END-IF
071200           END-IF.
071300       12399-CLASSIFY-AREA-EXIT.
071400           EXIT.
071500      *
071600      *    124-NORMALIZE-FILTER-TEXT - ACCENT-FOLD/CASE-FOLD/PUNCT
071700      *    TO SPACE/COLLAPSE ON WS-NORM-WORK, RESULT WS-NORM-OUT.
071800      *    SHARED BY THE CONTROL-CARD FILTER FIELDS (12-LOAD-
071900      *    SAMPLES) AND THE SAMPLE-IN AREA/CROP FIELDS (122-
072000      *    REPACK-SAMPLE) SO BOTH SIDES OF EVERY 141-APPLY-ONE-
072100      *    FILTER COMPARE LAND ON THE SAME NORMALIZED FORM
072200      *    (AGR0106).  THE ACCENT TABLE COVERS THE VOWEL
072300      *    DIACRITICS AND CEDILLA/TILDE FORMS THIS SHOP HAS SEEN
072400      *    IN AREA/CROP DATA; THE PUNCT TABLE COVERS THE MARKS
072500      *    THIS SHOP HAS SEEN IN SAMPLE-IN AND CONTROL-CARD TEXT.
072600       124-NORMALIZE-FILTER-TEXT.
072700           INSPECT WS-NORM-WORK CONVERTING
072800               'ÀÁÂÃÄàáâãä' TO
072900               'AAAAAAAAAA'
073000           INSPECT WS-NORM-WORK CONVERTING
073100               'ÈÉÊËèéêë' TO
073200               'EEEEEEEE'
073300           INSPECT WS-NORM-WORK CONVERTING
073400               'ÌÍÎÏìíîï' TO
073500               'IIIIIIII'
073600           INSPECT WS-NORM-WORK CONVERTING
073700               'ÒÓÔÕÖòóôõö' TO
073800               'OOOOOOOOOO'
073900           INSPECT WS-NORM-WORK CONVERTING
074000               'ÙÚÛÜùúûü' TO
074100               'UUUUUUUU'
074200           INSPECT WS-NORM-WORK CONVERTING
074300               'ÇÑçñ' TO 'CNCN'
074400           INSPECT WS-NORM-WORK CONVERTING
074500               'abcdefghijklmnopqrstuvwxyz' TO
074600               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
074700           INSPECT WS-NORM-WORK CONVERTING
074800               '-.,/()&:;' TO
074900               '         '
075000           MOVE SPACES TO WS-NORM-OUT
075100           MOVE 0 TO WS-NORM-OUT-LEN
075200           MOVE 'Y' TO WS-NORM-PREV-SP-SW
075300           PERFORM 1241-COLLAPSE-ONE-CHAR THRU
075400               12419-COLLAPSE-ONE-CHAR-EXIT
075500               VARYING WS-NORM-IDX FROM 1 BY 1
075600               UNTIL WS-NORM-IDX > 20.
075700       12499-NORMALIZE-FILTER-TEXT-EXIT.
075800           EXIT.
075900      *
076000      *    COPIES ONE NON-REPEATING BYTE OF WS-NORM-WORK INTO
076100      *    WS-NORM-OUT - A RUN OF SPACES (LEADING, TRAILING OR
076200      *    INTERNAL) COLLAPSES TO THE SINGLE SPACE THAT STARTS IT,
076300      *    AND A LEADING RUN NEVER STARTS AT ALL SINCE THE SWITCH
076400      *    IS PRIMED TO 'Y' BEFORE THE LOOP STARTS (AGR0106).
076500       1241-COLLAPSE-ONE-CHAR.
076600           IF WS-NORM-WORK (WS-NORM-IDX:1) = SPACE
076700               IF NOT NORM-PREV-WAS-SPACE
076800                   ADD 1 TO WS-NORM-OUT-LEN
076900                   MOVE SPACE TO
077000                       WS-NORM-OUT (WS-NORM-OUT-LEN:1)
077100                   MOVE 'Y' TO WS-NORM-PREV-SP-SW
077200               END-IF
077300           ELSE
077400               ADD 1 TO WS-NORM-OUT-LEN
077500               MOVE WS-NORM-WORK (WS-NORM-IDX:1) TO
077600                   WS-NORM-OUT (WS-NORM-OUT-LEN:1)
077700               MOVE 'N' TO WS-NORM-PREV-SP-SW
077800           END-IF.
077900       12419-COLLAPSE-ONE-CHAR-EXIT.
078000           EXIT.
078100       EJECT
078200      *-----------------------------------------------------------
078300      *    13-RESOLVE-FILTERS - KPIFLTR DATE-RANGE RESOLUTION.
078400      *    GIORNO/MESE/TRIMESTRE/ANNO/CUSTOM PER AGR0047; SWAPS
078500      *    START/END WHEN REVERSED PER AGR0059.
078600      *-----------------------------------------------------------
078700       13-RESOLVE-FILTERS.
078800           MOVE WS-MAX-DATE TO WS-DATE-FULL
078900           MOVE WS-DP-YEAR TO WS-MAX-YEAR
079000           MOVE WS-MIN-DATE TO WS-DATE-FULL
079100           MOVE WS-DP-YEAR TO WS-MIN-YEAR
079200           IF CC-START-DATE NOT = 0 AND CC-END-DATE NOT = 0
079300               MOVE CC-START-DATE TO WS-START-DATE
079400               MOVE CC-END-DATE TO WS-END-DATE
079500           ELSE
079600               EVALUATE TRUE
079700                   WHEN PERIOD-IS-GIORNO
079800                       PERFORM 131-RESOLVE-GIORNO
079900                           THRU 13199-RESOLVE-GIORNO-EXIT
080000                   WHEN PERIOD-IS-MESE
080100                       PERFORM 132-RESOLVE-MESE
080200                           THRU 13299-RESOLVE-MESE-EXIT
080300                   WHEN PERIOD-IS-TRIM
080400                       PERFORM 133-RESOLVE-TRIMESTRE
080500                           THRU 13399-RESOLVE-TRIMESTRE-EXIT
080600                   WHEN PERIOD-IS-ANNO
080700                       PERFORM 134-RESOLVE-ANNO
080800                           THRU 13499-RESOLVE-ANNO-EXIT
080900                   WHEN OTHER
081000                       PERFORM 135-RESOLVE-CUSTOM
081100                           THRU 13599-RESOLVE-CUSTOM-EXIT
081200               END-EVALUATE
081300           END-IF
081400           PERFORM 136-SWAP-IF-INVERTED THRU
081500               13699-SWAP-IF-INVERTED-EXIT.
081600       1399-RESOLVE-FILTERS-EXIT.
081700           EXIT.
081800      *
081900       131-RESOLVE-GIORNO.
082000           IF CC-START-DATE NOT = 0
082100               MOVE CC-START-DATE TO WS-START-DATE
082200           ELSE
082300               IF CC-END-DATE NOT = 0
082400                   MOVE CC-END-DATE TO WS-START-DATE
082500               ELSE
082600                   MOVE WS-MAX-DATE TO WS-START-DATE
082700               END-IF
082800           END-IF
082900           MOVE WS-START-DATE TO WS-END-DATE.
083000       13199-RESOLVE-GIORNO-EXIT.
083100           EXIT.
083200      *
083300       132-RESOLVE-MESE.
083400           IF CC-YEAR NOT = 0
083500               MOVE CC-YEAR TO WS-RESOLVED-YEAR
083600           ELSE
083700               MOVE WS-MAX-YEAR TO WS-RESOLVED-YEAR
083800           END-IF
083900           IF CC-MONTH NOT = 0
084000               MOVE CC-MONTH TO WS-RESOLVED-MONTH
084100           ELSE
084200               MOVE WS-MAX-DATE TO WS-DATE-FULL
084300               MOVE WS-DP-MONTH TO WS-RESOLVED-MONTH
084400           END-IF
084500           IF WS-RESOLVED-MONTH < 1
084600               MOVE 1 TO WS-RESOLVED-MONTH
084700           END-IF
084800           IF WS-RESOLVED-MONTH > 12
084900               MOVE 12 TO WS-RESOLVED-MONTH
085000           END-IF
085100           PERFORM 137-LAST-DAY-OF-MONTH
085200               THRU 13799-LAST-DAY-OF-MONTH-EXIT
085300           COMPUTE WS-START-DATE = WS-RESOLVED-YEAR * 10000 +
085400               WS-RESOLVED-MONTH * 100 + 1
085500           COMPUTE WS-END-DATE = WS-RESOLVED-YEAR * 10000 +
085600               WS-RESOLVED-MONTH * 100 + WS-LAST-DOM.
085700       13299-RESOLVE-MESE-EXIT.
085800           EXIT.
085900      *
086000       133-RESOLVE-TRIMESTRE.
086100           IF CC-YEAR NOT = 0
086200               MOVE CC-YEAR TO WS-RESOLVED-YEAR
086300           ELSE
086400               MOVE WS-MAX-YEAR TO WS-RESOLVED-YEAR
086500           END-IF
086600           IF CC-QUARTER NOT = 0
086700               MOVE CC-QUARTER TO WS-RESOLVED-QUARTER
086800           ELSE
086900               IF CC-END-DATE NOT = 0
087000                   MOVE CC-END-DATE TO WS-DATE-FULL
087100               ELSE
087200                   MOVE WS-MAX-DATE TO WS-DATE-FULL
087300               END-IF
087400               COMPUTE WS-RESOLVED-QUARTER =
087500                   ((WS-DP-MONTH - 1) / 3) + 1
087600           END-IF
087700           IF WS-RESOLVED-QUARTER < 1
087800               MOVE 1 TO WS-RESOLVED-QUARTER
087900           END-IF
088000           IF WS-RESOLVED-QUARTER > 4
088100               MOVE 4 TO WS-RESOLVED-QUARTER
088200           END-IF
088300           COMPUTE WS-Q-FIRST-MONTH = (WS-RESOLVED-QUARTER - 1) *
088400               3 + 1
088500           COMPUTE WS-Q-LAST-MONTH = WS-RESOLVED-QUARTER * 3
088600           MOVE WS-Q-LAST-MONTH TO WS-RESOLVED-MONTH
088700           PERFORM 137-LAST-DAY-OF-MONTH
088800               THRU 13799-LAST-DAY-OF-MONTH-EXIT
088900           COMPUTE WS-START-DATE = WS-RESOLVED-YEAR * 10000 +
089000               WS-Q-FIRST-MONTH * 100 + 1
089100           COMPUTE WS-END-DATE = WS-RESOLVED-YEAR * 10000 +
089200               WS-Q-LAST-MONTH * 100 + WS-LAST-DOM.
089300       13399-RESOLVE-TRIMESTRE-EXIT.
089400           EXIT.
089500      *
089600       134-RESOLVE-ANNO.
089700           IF CC-YEAR NOT = 0
089800               MOVE CC-YEAR TO WS-RESOLVED-YEAR
089900           ELSE
090000               MOVE WS-MAX-YEAR TO WS-RESOLVED-YEAR
090100           END-IF
090200           COMPUTE WS-START-DATE = WS-RESOLVED-YEAR * 10000 + 0101
090300           COMPUTE WS-END-DATE = WS-RESOLVED-YEAR * 10000 + 1231.
090400       13499-RESOLVE-ANNO-EXIT.
090500           EXIT.
090600      *
090700       135-RESOLVE-CUSTOM.
090800           IF CC-START-DATE NOT = 0
090900               MOVE CC-START-DATE TO WS-START-DATE
091000           ELSE
091100               IF WS-MIN-DATE NOT = 99999999
091200                   MOVE WS-MIN-DATE TO WS-START-DATE
091300               ELSE
091400                   COMPUTE WS-RESOLVED-YEAR =
091500                       (WS-TODAY-CC * 100) + WS-TODAY-YY - 1
091600                   COMPUTE WS-START-DATE =
091700                       WS-RESOLVED-YEAR * 10000 + 0101
091800               END-IF
091900           END-IF
092000           IF CC-END-DATE NOT = 0
092100               MOVE CC-END-DATE TO WS-END-DATE
092200           ELSE
092300               IF WS-MAX-DATE NOT = 0
092400                   MOVE WS-MAX-DATE TO WS-END-DATE
092500               ELSE
092600                   MOVE WS-TODAY TO WS-END-DATE
092700               END-IF
092800           END-IF.
092900       13599-RESOLVE-CUSTOM-EXIT.
093000           EXIT.
093100      *
093200       136-SWAP-IF-INVERTED.
093300           IF WS-START-DATE > WS-END-DATE
093400               MOVE WS-START-DATE TO WS-SWAP-DATE
093500               MOVE WS-END-DATE TO WS-START-DATE
093600               MOVE WS-SWAP-DATE TO WS-END-DATE
093700           END-IF.
093800       13699-SWAP-IF-INVERTED-EXIT.
093900           EXIT.
094000      *
094100       137-LAST-DAY-OF-MONTH.
094200           MOVE WS-DIM-TAB (WS-RESOLVED-MONTH) TO WS-LAST-DOM
094300           IF WS-RESOLVED-MONTH = 2
094400               PERFORM 138-CHECK-LEAP-YEAR
094500                   THRU 13899-CHECK-LEAP-YEAR-EXIT
094600               IF LEAP-YEAR
094700                   MOVE 29 TO WS-LAST-DOM
094800               END-IF
094900           END-IF.
095000       13799-LAST-DAY-OF-MONTH-EXIT.
095100           EXIT.
095200      *
095300      *    AGR0086 - Y2K CENTURY RULE: DIVISIBLE BY 4 IS LEAP UNLE
095400      *    ALSO DIVISIBLE BY 100, UNLESS ALSO DIVISIBLE BY 400.
095500       138-CHECK-LEAP-YEAR.
095600           MOVE 'N' TO WS-LEAP-SW
095700           DIVIDE WS-RESOLVED-YEAR BY 4 GIVING WS-SUBSCRIPT-1
095800               REMAINDER WS-SUBSCRIPT-2
095900           IF WS-SUBSCRIPT-2 = 0
096000               MOVE 'Y' TO WS-LEAP-SW
096100               DIVIDE WS-RESOLVED-YEAR BY 100 GIVING
096200                   WS-SUBSCRIPT-1
096300                   REMAINDER WS-SUBSCRIPT-2
096400               IF WS-SUBSCRIPT-2 = 0
096500                   MOVE 'N' TO WS-LEAP-SW
096600                   DIVIDE WS-RESOLVED-YEAR BY 400 GIVING
096700                       WS-SUBSCRIPT-1
096800                       REMAINDER WS-SUBSCRIPT-2
096900                   IF WS-SUBSCRIPT-2 = 0
097000                       MOVE 'Y' TO WS-LEAP-SW
097100                   END-IF
097200               END-IF
097300           END-IF.
097400       13899-CHECK-LEAP-YEAR-EXIT.
097500           EXIT.
097600       EJECT
097700      *-----------------------------------------------------------
097800      *    14-APPLY-FILTERS - SETS THE TWO PER-ROW SWITCHES USED B
097900      *    EVERY DOMAIN: SM-CUR-FILTER-SW (DATE+AREA+CROP, THE
098000      *    CURRENT REPORT'S WORKING SET) AND SM-CROP-FILTER-SW
098100      *    (CROP ONLY, THE UNFILTERED HISTORY USED BY 261/661).
098200      *-----------------------------------------------------------
098300       14-APPLY-FILTERS.
098400           PERFORM 141-APPLY-ONE-FILTER THRU
098500               14199-APPLY-ONE-FILTER-EXIT
098600               VARYING SM-IDX FROM 1 BY 1
098700               UNTIL SM-IDX > AGR-SAMPLE-CNT.
098800       1499-APPLY-FILTERS-EXIT.
098900           EXIT.
099000      *
099100       141-APPLY-ONE-FILTER.
099200           MOVE 'N' TO SM-CUR-FILTER-SW (SM-IDX)
099300           IF WS-CROP-FILTER = SPACES
099400               MOVE 'Y' TO SM-CROP-FILTER-SW (SM-IDX)
099500           ELSE
099600               IF SM-CROP (SM-IDX) = WS-CROP-FILTER
099700                   MOVE 'Y' TO SM-CROP-FILTER-SW (SM-IDX)
099800               ELSE
099900                   MOVE 'N' TO SM-CROP-FILTER-SW (SM-IDX)
100000               END-IF
100100           END-IF
100200           IF SM-DATE (SM-IDX) >= WS-START-DATE
100300               AND SM-DATE (SM-IDX) <= WS-END-DATE
100400               AND SM-IN-CROP-HISTORY (SM-IDX)
100500               IF WS-AREA-FILTER = SPACES
100600                   MOVE 'Y' TO SM-CUR-FILTER-SW (SM-IDX)
100700               ELSE
100800                   IF SM-AREA-TXT (SM-IDX) = WS-AREA-FILTER
100900                       MOVE 'Y' TO SM-CUR-FILTER-SW (SM-IDX)
101000                   END-IF
101100               END-IF
101200           END-IF
101300           IF SM-IN-CURRENT-SET (SM-IDX)
101400               ADD 1 TO WS-KEPT-CNTR
101500           ELSE
101600               ADD 1 TO WS-SKIPPED-CNTR
101700           END-IF.
101800       14199-APPLY-ONE-FILTER-EXIT.
101900           EXIT.
102000       EJECT
102100      *-----------------------------------------------------------
102200      *    19-COMPUTE-OVERALL-AVERAGES.  ONE PASS OVER THE CURRENT
102300      *    WORKING SET, AVERAGE-OF-RATIOS FOR ALL FIVE DOMAINS,
102400      *    PLUS THE DAILY/ANNUAL SERIES (AGR0091).
102500      *-----------------------------------------------------------
102600       19-COMPUTE-OVERALL-AVERAGES.
102700           MOVE 0 TO WS-OA-RESA-SUM WS-OA-RESA-CNT
102800                     WS-OA-EFF-SUM WS-OA-EFF-CNT
102900                     WS-OA-COST-SUM WS-OA-COST-CNT
103000                     WS-OA-MARGIN-SUM WS-OA-MARGIN-CNT
103100                     WS-OA-RISK-SUM WS-OA-RISK-CNT
103200                     WS-OA-PRICE-SUM WS-OA-PRICE-CNT
103300           PERFORM 191-ACCUM-ONE-RECORD THRU
103400               19199-ACCUM-ONE-RECORD-EXIT
103500               VARYING SM-IDX FROM 1 BY 1
103600               UNTIL SM-IDX > AGR-SAMPLE-CNT
103700           PERFORM 194-FINISH-OVERALL-AVERAGES
103800               THRU 19499-FINISH-OVERALL-AVERAGES-EXIT
103900           PERFORM 195-DISPLAY-SERIES THRU
104000               19599-DISPLAY-SERIES-EXIT.
104100       1999-COMPUTE-OVERALL-AVERAGES-EXIT.
104200           EXIT.
104300      *
104400       191-ACCUM-ONE-RECORD.
104500           MOVE 'N' TO WS-RATIO-VALID-SW
104600           IF SM-IN-CURRENT-SET (SM-IDX)
104700               PERFORM 192-FIND-OR-ADD-DAILY
104800                   THRU 19299-FIND-OR-ADD-DAILY-EXIT
104900               PERFORM 193-FIND-OR-ADD-YEARLY
105000                   THRU 19399-FIND-OR-ADD-YEARLY-EXIT
105100               ADD SM-PRICE-EUR-T (SM-IDX) TO WS-OA-PRICE-SUM
105200               ADD 1 TO WS-OA-PRICE-CNT
105300               IF SM-SURFACE-HA (SM-IDX) > 0
105400                   COMPUTE WS-RESA-RATIO ROUNDED =
105500                       SM-YIELD-T (SM-IDX) / SM-SURFACE-HA
105600                           (SM-IDX)
105700                   ADD WS-RESA-RATIO TO WS-OA-RESA-SUM
105800                   ADD 1 TO WS-OA-RESA-CNT
105900                   ADD WS-RESA-RATIO TO DY-RESA-SUM (DY-IDX)
106000                   ADD 1 TO DY-RESA-CNT (DY-IDX)
106100                   ADD WS-RESA-RATIO TO YR-RESA-SUM (YR-IDX)
106200                   ADD 1 TO YR-RESA-CNT (YR-IDX)
106300               END-IF
106400               IF SM-WATER-M3 (SM-IDX) > 0
106500                   COMPUTE WS-EFF-RATIO ROUNDED =
106600                       (SM-YIELD-T (SM-IDX) * 1000) /
106700                       SM-WATER-M3 (SM-IDX)
106800                   ADD WS-EFF-RATIO TO WS-OA-EFF-SUM
106900                   ADD 1 TO WS-OA-EFF-CNT
107000                   ADD WS-EFF-RATIO TO DY-EFF-SUM (DY-IDX)
107100                   ADD 1 TO DY-EFF-CNT (DY-IDX)
107200                   ADD WS-EFF-RATIO TO YR-EFF-SUM (YR-IDX)
107300                   ADD 1 TO YR-EFF-CNT (YR-IDX)
107400               END-IF
107500               IF SM-YIELD-T (SM-IDX) > 0
107600                   COMPUTE WS-COST-RATIO ROUNDED =
107700                       SM-COST-EUR (SM-IDX) / SM-YIELD-T (SM-IDX)
107800                   ADD WS-COST-RATIO TO WS-OA-COST-SUM
107900                   ADD 1 TO WS-OA-COST-CNT
108000                   ADD WS-COST-RATIO TO DY-COST-SUM (DY-IDX)
108100                   ADD 1 TO DY-COST-CNT (DY-IDX)
108200                   ADD WS-COST-RATIO TO YR-COST-SUM (YR-IDX)
108300                   ADD 1 TO YR-COST-CNT (YR-IDX)
108400                   COMPUTE WS-MARGIN-RATIO ROUNDED =
108500                       SM-PRICE-EUR-T (SM-IDX) - WS-COST-RATIO
108600                   ADD WS-MARGIN-RATIO TO WS-OA-MARGIN-SUM
108700                   ADD 1 TO WS-OA-MARGIN-CNT
108800                   ADD WS-MARGIN-RATIO TO DY-MARGIN-SUM (DY-IDX)
108900                   ADD 1 TO DY-MARGIN-CNT (DY-IDX)
109000                   ADD WS-MARGIN-RATIO TO YR-MARGIN-SUM (YR-IDX)
109100                   ADD 1 TO YR-MARGIN-CNT (YR-IDX)
109200               END-IF
109300               PERFORM 196-COMPUTE-RISK-FOR-ENTRY
109400                   THRU 19699-COMPUTE-RISK-FOR-ENTRY-EXIT
109500               ADD WS-RISK-RATIO TO WS-OA-RISK-SUM
109600               ADD 1 TO WS-OA-RISK-CNT
109700               ADD WS-RISK-RATIO TO DY-RISK-SUM (DY-IDX)
109800               ADD 1 TO DY-RISK-CNT (DY-IDX)
109900               ADD WS-RISK-RATIO TO YR-RISK-SUM (YR-IDX)
110000               ADD 1 TO YR-RISK-CNT (YR-IDX)
110100           END-IF.
110200       19199-ACCUM-ONE-RECORD-EXIT.
110300           EXIT.
110400      *
110500      *    FIND-OR-INSERT BY EXACT DATE - SAME LINEAR-SCAN/FOUND-I
110600      *    IDIOM USED ELSEWHERE IN THIS SHOP'S TABLE-HANDLING CODE
110700       192-FIND-OR-ADD-DAILY.
110800           MOVE 'N' TO WS-FOUND-SW
110900           PERFORM 1921-SCAN-DAILY THRU 19219-SCAN-DAILY-EXIT
111000               VARYING DY-IDX FROM 1 BY 1
111100               UNTIL DY-IDX > AGR-DAILY-CNT OR ROW-FOUND
111200           IF ROW-FOUND
111300               SET DY-IDX TO WS-FOUND-IDX
111400           ELSE
111500               IF AGR-DAILY-CNT >= AGR-MAX-DAYS
111600                   DISPLAY
111700                       'AGRIKPI - DAILY SERIES OVERFLOW - ABEND'
111800                   GO TO EOJ99-ABEND
111900               END-IF
112000               ADD 1 TO AGR-DAILY-CNT
112100               SET DY-IDX TO AGR-DAILY-CNT
112200               MOVE SM-DATE (SM-IDX) TO DY-DATE (DY-IDX)
112300               MOVE 0 TO DY-RESA-SUM (DY-IDX) DY-RESA-CNT (DY-IDX)
112400                         DY-EFF-SUM (DY-IDX) DY-EFF-CNT (DY-IDX)
112500                         DY-COST-SUM (DY-IDX) DY-COST-CNT (DY-IDX)
112600                         DY-MARGIN-SUM (DY-IDX) DY-MARGIN-CNT
112700                             (DY-IDX)
112800                         DY-RISK-SUM (DY-IDX) DY-RISK-CNT (DY-IDX)
112900           END-IF.
113000       19299-FIND-OR-ADD-DAILY-EXIT.
113100           EXIT.
113200      *
113300       1921-SCAN-DAILY.
113400           IF DY-DATE (DY-IDX) = SM-DATE (SM-IDX)
113500               MOVE 'Y' TO WS-FOUND-SW
113600               SET WS-FOUND-IDX TO DY-IDX
113700           END-IF.
113800       19219-SCAN-DAILY-EXIT.
113900           EXIT.
114000      *
114100       193-FIND-OR-ADD-YEARLY.
114200           MOVE 'N' TO WS-FOUND-SW
114300           PERFORM 1931-SCAN-YEARLY THRU 19319-SCAN-YEARLY-EXIT
114400               VARYING YR-IDX FROM 1 BY 1
114500               UNTIL YR-IDX > AGR-YEARLY-CNT OR ROW-FOUND
114600           IF ROW-FOUND
114700               SET YR-IDX TO WS-FOUND-IDX
114800           ELSE
114900               IF AGR-YEARLY-CNT >= AGR-MAX-YEARS
115000                   DISPLAY
115100                       'AGRIKPI - ANNUAL SERIES OVERFLOW - ABEND'
115200                   GO TO EOJ99-ABEND
115300               END-IF
115400               ADD 1 TO AGR-YEARLY-CNT
115500               SET YR-IDX TO AGR-YEARLY-CNT
115600               MOVE SM-YEAR (SM-IDX) TO YR-YEAR (YR-IDX)
115700               MOVE 0 TO YR-RESA-SUM (YR-IDX) YR-RESA-CNT (YR-IDX)
115800                         YR-EFF-SUM (YR-IDX) YR-EFF-CNT (YR-IDX)
115900                         YR-COST-SUM (YR-IDX) YR-COST-CNT (YR-IDX)
116000                         YR-MARGIN-SUM (YR-IDX) YR-MARGIN-CNT
116100                             (YR-IDX)
116200                         YR-RISK-SUM (YR-IDX) YR-RISK-CNT (YR-IDX)
116300           END-IF.
116400       19399-FIND-OR-ADD-YEARLY-EXIT.
116500           EXIT.
116600      *
116700       1931-SCAN-YEARLY.
116800           IF YR-YEAR (YR-IDX) = SM-YEAR (SM-IDX)
116900               MOVE 'Y' TO WS-FOUND-SW
117000               SET WS-FOUND-IDX TO YR-IDX
117100           END-IF.
117200       19319-SCAN-YEARLY-EXIT.
117300           EXIT.
117400      *
117500       194-FINISH-OVERALL-AVERAGES.
117600           IF WS-OA-RESA-CNT > 0
117700               COMPUTE WS-AVG-RESA ROUNDED =
117800                   WS-OA-RESA-SUM / WS-OA-RESA-CNT
117900           ELSE
118000               MOVE 0 TO WS-AVG-RESA
118100           END-IF
118200           IF WS-OA-EFF-CNT > 0
118300               COMPUTE WS-AVG-EFF ROUNDED =
118400                   WS-OA-EFF-SUM / WS-OA-EFF-CNT
118500           ELSE
118600               MOVE 0 TO WS-AVG-EFF
118700           END-IF
118800           IF WS-OA-COST-CNT > 0
118900               COMPUTE WS-AVG-COST ROUNDED =
119000                   WS-OA-COST-SUM / WS-OA-COST-CNT
119100           ELSE
119200               MOVE 0 TO WS-AVG-COST
119300           END-IF
119400           IF WS-OA-MARGIN-CNT > 0
119500               COMPUTE WS-AVG-MARGIN ROUNDED =
119600                   WS-OA-MARGIN-SUM / WS-OA-MARGIN-CNT
119700           ELSE
119800               MOVE 0 TO WS-AVG-MARGIN
119900           END-IF
120000           IF WS-OA-RISK-CNT > 0
120100               COMPUTE WS-AVG-RISK ROUNDED =
120200                   WS-OA-RISK-SUM / WS-OA-RISK-CNT
120300           ELSE
120400               MOVE 0 TO WS-AVG-RISK
120500           END-IF
120600           IF WS-OA-PRICE-CNT > 0
120700               COMPUTE WS-AVG-PRICE ROUNDED =
120800                   WS-OA-PRICE-SUM / WS-OA-PRICE-CNT
120900           ELSE
121000               MOVE 0 TO WS-AVG-PRICE
121100           END-IF.
121200       19499-FINISH-OVERALL-AVERAGES-EXIT.
121300           EXIT.
121400      *
121500      *    AGR0091 - NO REPORT DD OF THEIR OWN, SO THE DAILY/ANNUA
121600      *    SERIES GO TO SYSOUT FOR THE FARM OFFICE AUDIT BINDER.
121700       195-DISPLAY-SERIES.
121800           DISPLAY 'AGRIKPI - DAILY SERIES (ALL FIVE KPIS)'
121900           PERFORM 1951-DISPLAY-ONE-DAY
122000               THRU 19519-DISPLAY-ONE-DAY-EXIT
122100               VARYING DY-IDX FROM 1 BY 1
122200               UNTIL DY-IDX > AGR-DAILY-CNT
122300           DISPLAY 'AGRIKPI - ANNUAL SERIES (ALL FIVE KPIS)'
122400           PERFORM 1952-DISPLAY-ONE-YEAR
122500               THRU 19529-DISPLAY-ONE-YEAR-EXIT
122600               VARYING YR-IDX FROM 1 BY 1
122700               UNTIL YR-IDX > AGR-YEARLY-CNT.
122800       19599-DISPLAY-SERIES-EXIT.
122900           EXIT.
123000      *
123100       1951-DISPLAY-ONE-DAY.
123200           DISPLAY '  DATE=' DY-DATE (DY-IDX)
123300               ' RESA-CNT=' DY-RESA-CNT (DY-IDX)
123400               ' EFF-CNT=' DY-EFF-CNT (DY-IDX)
123500               ' RISK-CNT=' DY-RISK-CNT (DY-IDX).
123600       19519-DISPLAY-ONE-DAY-EXIT.
123700           EXIT.
123800      *
123900       1952-DISPLAY-ONE-YEAR.
124000           DISPLAY '  YEAR=' YR-YEAR (YR-IDX)
124100               ' RESA-CNT=' YR-RESA-CNT (YR-IDX)
124200               ' EFF-CNT=' YR-EFF-CNT (YR-IDX)
124300               ' RISK-CNT=' YR-RISK-CNT (YR-IDX).
124400       19529-DISPLAY-ONE-YEAR-EXIT.
124500           EXIT.
124600      *
124700      *    CLIMATE-RISK SCORE FOR THE CURRENT SM-IDX ENTRY (AGR002
124800       196-COMPUTE-RISK-FOR-ENTRY.
124900           MOVE SM-TEMP-C (SM-IDX) TO WS-NORM-V
125000           MOVE WS-NORM-TEMP-MIN TO WS-NORM-MIN
125100           MOVE WS-NORM-TEMP-MAX TO WS-NORM-MAX
125200           PERFORM 197-NORMALIZE-VALUE THRU
125300               19799-NORMALIZE-VALUE-EXIT
125400           MOVE WS-NORM-RESULT TO WS-RISK-TEMP-NORM
125500           MOVE SM-HUMIDITY-PCT (SM-IDX) TO WS-NORM-V
125600           MOVE WS-NORM-HUM-MIN TO WS-NORM-MIN
125700           MOVE WS-NORM-HUM-MAX TO WS-NORM-MAX
125800           PERFORM 197-NORMALIZE-VALUE THRU
125900               19799-NORMALIZE-VALUE-EXIT
126000           MOVE WS-NORM-RESULT TO WS-RISK-HUM-NORM
126100           MOVE SM-RAIN-MM (SM-IDX) TO WS-NORM-V
126200           MOVE WS-NORM-RAIN-MIN TO WS-NORM-MIN
126300           MOVE WS-NORM-RAIN-MAX TO WS-NORM-MAX
126400           PERFORM 197-NORMALIZE-VALUE THRU
126500               19799-NORMALIZE-VALUE-EXIT
126600           MOVE WS-NORM-RESULT TO WS-RISK-RAIN-NORM
126700           MOVE SM-SOLAR-IDX (SM-IDX) TO WS-CLAMP-V
126800           PERFORM 198-CLAMP01 THRU 19899-CLAMP01-EXIT
126900           MOVE WS-CLAMP-RESULT TO WS-RISK-SOLAR-NORM
127000           COMPUTE WS-RISK-RATIO ROUNDED =
127100               (WS-RISK-TEMP-COEF * WS-RISK-TEMP-NORM) +
127200               (WS-RISK-HUM-COEF * (1 - WS-RISK-HUM-NORM)) +
127300               (WS-RISK-RAIN-COEF * (1 - WS-RISK-RAIN-NORM)) +
127400               (WS-RISK-SOLAR-COEF * WS-RISK-SOLAR-NORM)
127500           MOVE WS-RISK-RATIO TO WS-CLAMP-V
127600           PERFORM 198-CLAMP01 THRU 19899-CLAMP01-EXIT
127700           MOVE WS-CLAMP-RESULT TO WS-RISK-RATIO.
127800       19699-COMPUTE-RISK-FOR-ENTRY-EXIT.
127900           EXIT.
128000      *
128100       197-NORMALIZE-VALUE.
128200           IF WS-NORM-V <= WS-NORM-MIN
128300               MOVE 0 TO WS-NORM-RESULT
128400           ELSE
128500               IF WS-NORM-V >= WS-NORM-MAX
128600                   MOVE 1 TO WS-NORM-RESULT
128700               ELSE
128800                   COMPUTE WS-NORM-RESULT ROUNDED =
128900                       (WS-NORM-V - WS-NORM-MIN) /
129000                       (WS-NORM-MAX - WS-NORM-MIN)
129100               END-IF
129200           END-IF.
129300       19799-NORMALIZE-VALUE-EXIT.
129400           EXIT.
129500      *
129600       198-CLAMP01.
129700           IF WS-CLAMP-V < 0
129800               MOVE 0 TO WS-CLAMP-RESULT
129900           ELSE
130000               IF WS-CLAMP-V > 1
130100                   MOVE 1 TO WS-CLAMP-RESULT
130200               ELSE
130300                   MOVE WS-CLAMP-V TO WS-CLAMP-RESULT
130400               END-IF
130500           END-IF.
130600       19899-CLAMP01-EXIT.
130700           EXIT.
130800       EJECT
130900      *-----------------------------------------------------------
131000      *    2-RESA-DOMAIN - RESA REPORT.  RATIO-OF-SUMS PER AREA
131100      *    AND GRAND TOTAL, NOT AVERAGE-OF-RATIOS LIKE COSTO BELOW
131200      *-----------------------------------------------------------
131300       2-RESA-DOMAIN.
131400           PERFORM 21-RESA-PER-AREA THRU 2199-RESA-PER-AREA-EXIT
131500           PERFORM 22-RESA-GRAND-TOTAL THRU
131600               2299-RESA-GRAND-TOTAL-EXIT
131700           PERFORM 23-RESA-WRITE-REPORT THRU
131800               2399-RESA-WRITE-REPORT-EXIT
131900           PERFORM 261-BUILD-HISTORY-SERIES
132000               THRU 26199-BUILD-HISTORY-SERIES-EXIT.
132100       299-RESA-DOMAIN-EXIT.
132200           EXIT.
132300      *
132400       21-RESA-PER-AREA.
132500           PERFORM 210-ZERO-AREA-ACCUM THRU
132600               21099-ZERO-AREA-ACCUM-EXIT
132700               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
132800           PERFORM 211-RESA-ACCUM-ONE THRU
132900               21199-RESA-ACCUM-ONE-EXIT
133000               VARYING SM-IDX FROM 1 BY 1
133100               UNTIL SM-IDX > AGR-SAMPLE-CNT
133200           PERFORM 212-RESA-FINISH-AREA THRU
133300               21299-RESA-FINISH-AREA-EXIT
133400               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3.
133500       2199-RESA-PER-AREA-EXIT.
133600           EXIT.
133700      *
133800       210-ZERO-AREA-ACCUM.
133900           MOVE 0 TO AA-SUM-1 (AA-IDX) AA-SUM-2 (AA-IDX)
134000                     AA-VALUE-1 (AA-IDX) AA-VALUE-2 (AA-IDX)
134100                     AA-VALUE-3 (AA-IDX).
134200       21099-ZERO-AREA-ACCUM-EXIT.
134300           EXIT.
134400      *
134500       211-RESA-ACCUM-ONE.
134600           IF SM-IN-CURRENT-SET (SM-IDX)
134700               AND SM-AREA-CD (SM-IDX) NOT = 9
134800               SET AA-IDX TO SM-AREA-CD (SM-IDX)
134900               ADD SM-YIELD-T (SM-IDX) TO AA-SUM-1 (AA-IDX)
135000               ADD SM-SURFACE-HA (SM-IDX) TO AA-SUM-2 (AA-IDX)
135100           END-IF.
135200       21199-RESA-ACCUM-ONE-EXIT.
135300           EXIT.
135400      *
135500       212-RESA-FINISH-AREA.
135600           MOVE AA-SUM-1 (AA-IDX) TO AA-VALUE-1 (AA-IDX)
135700           MOVE AA-SUM-2 (AA-IDX) TO AA-VALUE-2 (AA-IDX)
135800           IF AA-SUM-2 (AA-IDX) > 0
135900               COMPUTE AA-VALUE-3 (AA-IDX) ROUNDED =
136000                   AA-SUM-1 (AA-IDX) / AA-SUM-2 (AA-IDX)
136100           ELSE
136200               MOVE 0 TO AA-VALUE-3 (AA-IDX)
136300           END-IF.
136400       21299-RESA-FINISH-AREA-EXIT.
136500           EXIT.
136600      *
136700       22-RESA-GRAND-TOTAL.
136800           COMPUTE GT-SUM-1 = AA-SUM-1 (1) + AA-SUM-1 (2) +
136900               AA-SUM-1 (3)
137000           COMPUTE GT-SUM-2 = AA-SUM-2 (1) + AA-SUM-2 (2) +
137100               AA-SUM-2 (3)
137200           MOVE GT-SUM-1 TO GT-VALUE-1
137300           MOVE GT-SUM-2 TO GT-VALUE-2
137400           IF GT-SUM-2 > 0
137500               COMPUTE GT-VALUE-3 ROUNDED = GT-SUM-1 / GT-SUM-2
137600           ELSE
137700               MOVE 0 TO GT-VALUE-3
137800           END-IF.
137900       2299-RESA-GRAND-TOTAL-EXIT.
138000           EXIT.
138100      *
138200       23-RESA-WRITE-REPORT.
138300           PERFORM 231-WRITE-RESA-AREA-LINE
138400               THRU 23199-WRITE-RESA-AREA-LINE-EXIT
138500               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
138600           MOVE 'TOTALE' TO AR-AREA
138700           MOVE GT-VALUE-1 TO AR-VALUE-1
138800           MOVE GT-VALUE-2 TO AR-VALUE-2
138900           MOVE GT-VALUE-3 TO AR-VALUE-3
139000           WRITE RESA-RPT-REC FROM AR-AREA-REPORT-ROW
139100           ADD 1 TO WS-RESA-LINES-CNTR.
139200       2399-RESA-WRITE-REPORT-EXIT.
139300           EXIT.
139400      *
139500       231-WRITE-RESA-AREA-LINE.
139600           MOVE WS-AREA-NAME (AA-IDX) TO AR-AREA
139700           MOVE AA-VALUE-1 (AA-IDX) TO AR-VALUE-1
139800           MOVE AA-VALUE-2 (AA-IDX) TO AR-VALUE-2
139900           MOVE AA-VALUE-3 (AA-IDX) TO AR-VALUE-3
140000           WRITE RESA-RPT-REC FROM AR-AREA-REPORT-ROW
140100           ADD 1 TO WS-RESA-LINES-CNTR.
140200       23199-WRITE-RESA-AREA-LINE-EXIT.
140300           EXIT.
140400      *
140500      *    AGR0066 - ANNUAL PER-AREA SERIES FOR RESA (AND, VIA THE
140600      *    SAME TABLE, RISCHIO) OVER THE FULL CROP-FILTERED HISTOR
140700      *    NOT THE CURRENT REPORT'S DATE WINDOW.  BUILT ONCE HERE,
140800      *    THE RISCHIO SIDE (661) ONLY DERIVES ITS OWN RATIO FROM
140900       261-BUILD-HISTORY-SERIES.
141000           MOVE 0 TO AGR-YR-AREA-CNT
141100           PERFORM 2611-ACCUM-HISTORY-ONE
141200               THRU 26119-ACCUM-HISTORY-ONE-EXIT
141300               VARYING SM-IDX FROM 1 BY 1
141400               UNTIL SM-IDX > AGR-SAMPLE-CNT
141500           PERFORM 2612-FINISH-HISTORY-ONE
141600               THRU 26129-FINISH-HISTORY-ONE-EXIT
141700               VARYING YA-IDX FROM 1 BY 1
141800               UNTIL YA-IDX > AGR-YR-AREA-CNT
141900           DISPLAY 'AGRIKPI - RESA ANNUAL SERIES (FULL HISTORY)'
142000           PERFORM 2613-DISPLAY-HISTORY-ONE
142100               THRU 26139-DISPLAY-HISTORY-ONE-EXIT
142200               VARYING YA-IDX FROM 1 BY 1
142300               UNTIL YA-IDX > AGR-YR-AREA-CNT.
142400       26199-BUILD-HISTORY-SERIES-EXIT.
142500           EXIT.
142600      *
142700       2611-ACCUM-HISTORY-ONE.
142800           IF SM-IN-CROP-HISTORY (SM-IDX)
142900               AND SM-AREA-CD (SM-IDX) NOT = 9
143000               MOVE 'N' TO WS-FOUND-SW
143100               PERFORM 2614-SCAN-HISTORY
143200                   THRU 26149-SCAN-HISTORY-EXIT
143300                   VARYING YA-IDX FROM 1 BY 1
143400                   UNTIL YA-IDX > AGR-YR-AREA-CNT OR ROW-FOUND
143500               IF ROW-FOUND
143600                   SET YA-IDX TO WS-FOUND-IDX
143700               ELSE
143800                   IF AGR-YR-AREA-CNT >= AGR-MAX-YR-AREA
143900                       DISPLAY 'AGRIKPI - YR/AREA OVFLO - ABEND'
144000                       GO TO EOJ99-ABEND
144100                   END-IF
144200                   ADD 1 TO AGR-YR-AREA-CNT
144300                   SET YA-IDX TO AGR-YR-AREA-CNT
144400                   MOVE SM-YEAR (SM-IDX) TO YA-YEAR (YA-IDX)
144500                   MOVE SM-AREA-CD (SM-IDX) TO YA-AREA-CD (YA-IDX)
144600                   MOVE 0 TO YA-RESA-SUM-YIELD (YA-IDX)
144700                             YA-RESA-SUM-SURF (YA-IDX)
144800                             YA-RISK-SUM (YA-IDX) YA-RISK-CNT
144900                                 (YA-IDX)
145000               END-IF
145100               ADD SM-YIELD-T (SM-IDX) TO YA-RESA-SUM-YIELD
145200                   (YA-IDX)
145300               ADD SM-SURFACE-HA (SM-IDX) TO YA-RESA-SUM-SURF
145400                   (YA-IDX)
145500               PERFORM 196-COMPUTE-RISK-FOR-ENTRY
145600                   THRU 19699-COMPUTE-RISK-FOR-ENTRY-EXIT
145700               ADD WS-RISK-RATIO TO YA-RISK-SUM (YA-IDX)
145800               ADD 1 TO YA-RISK-CNT (YA-IDX)
145900           END-IF.
146000       26119-ACCUM-HISTORY-ONE-EXIT.
146100           EXIT.
146200      *
146300       2614-SCAN-HISTORY.
146400           IF YA-YEAR (YA-IDX) = SM-YEAR (SM-IDX)
146500               AND YA-AREA-CD (YA-IDX) = SM-AREA-CD (SM-IDX)
146600               MOVE 'Y' TO WS-FOUND-SW
146700               SET WS-FOUND-IDX TO YA-IDX
146800           END-IF.
146900       26149-SCAN-HISTORY-EXIT.
147000           EXIT.
147100      *
147200       2612-FINISH-HISTORY-ONE.
147300           IF YA-RESA-SUM-SURF (YA-IDX) > 0
147400               COMPUTE YA-RATIO-RESA (YA-IDX) ROUNDED =
147500                   YA-RESA-SUM-YIELD (YA-IDX) / YA-RESA-SUM-SURF
147600                       (YA-IDX)
147700           ELSE
147800               MOVE 0 TO YA-RATIO-RESA (YA-IDX)
147900           END-IF
148000           IF YA-RISK-CNT (YA-IDX) > 0
148100               COMPUTE YA-RATIO-RISK (YA-IDX) ROUNDED =
148200                   YA-RISK-SUM (YA-IDX) / YA-RISK-CNT (YA-IDX)
148300           ELSE
148400               MOVE 0 TO YA-RATIO-RISK (YA-IDX)
148500           END-IF.
148600       26129-FINISH-HISTORY-ONE-EXIT.
148700           EXIT.
148800      *
148900       2613-DISPLAY-HISTORY-ONE.
149000           DISPLAY '  YEAR=' YA-YEAR (YA-IDX)
149100               ' AREA-CD=' YA-AREA-CD (YA-IDX)
149200               ' RESA=' YA-RATIO-RESA (YA-IDX).
149300       26139-DISPLAY-HISTORY-ONE-EXIT.
149400           EXIT.
149500       EJECT
149600      *-----------------------------------------------------------
149700      *    3-EFFICIENZA-DOMAIN - EFFICIENZA IDRICA REPORT.
149800      *-----------------------------------------------------------
149900       3-EFFICIENZA-DOMAIN.
150000           PERFORM 31-EFF-PER-AREA THRU 3199-EFF-PER-AREA-EXIT
150100           PERFORM 32-EFF-GRAND-TOTAL THRU
150200               3299-EFF-GRAND-TOTAL-EXIT
150300           PERFORM 33-EFF-WRITE-REPORT THRU
150400               3399-EFF-WRITE-REPORT-EXIT.
150500       399-EFFICIENZA-DOMAIN-EXIT.
150600           EXIT.
150700      *
150800       31-EFF-PER-AREA.
150900           PERFORM 210-ZERO-AREA-ACCUM THRU
151000               21099-ZERO-AREA-ACCUM-EXIT
151100               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
151200           PERFORM 311-EFF-ACCUM-ONE THRU 31199-EFF-ACCUM-ONE-EXIT
151300               VARYING SM-IDX FROM 1 BY 1
151400               UNTIL SM-IDX > AGR-SAMPLE-CNT
151500           PERFORM 312-EFF-FINISH-AREA THRU
151600               31299-EFF-FINISH-AREA-EXIT
151700               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3.
151800       3199-EFF-PER-AREA-EXIT.
151900           EXIT.
152000      *
152100       311-EFF-ACCUM-ONE.
152200           IF SM-IN-CURRENT-SET (SM-IDX)
152300               AND SM-AREA-CD (SM-IDX) NOT = 9
152400               SET AA-IDX TO SM-AREA-CD (SM-IDX)
152500               COMPUTE AA-SUM-1 (AA-IDX) =
152600                   AA-SUM-1 (AA-IDX) + (SM-YIELD-T (SM-IDX) *
152700                       1000)
152800               ADD SM-WATER-M3 (SM-IDX) TO AA-SUM-2 (AA-IDX)
152900           END-IF.
153000       31199-EFF-ACCUM-ONE-EXIT.
153100           EXIT.
153200      *
153300       312-EFF-FINISH-AREA.
153400           MOVE AA-SUM-1 (AA-IDX) TO AA-VALUE-1 (AA-IDX)
153500           MOVE AA-SUM-2 (AA-IDX) TO AA-VALUE-2 (AA-IDX)
153600           IF AA-SUM-2 (AA-IDX) > 0
153700               COMPUTE AA-VALUE-3 (AA-IDX) ROUNDED =
153800                   AA-SUM-1 (AA-IDX) / AA-SUM-2 (AA-IDX)
153900           ELSE
154000               MOVE 0 TO AA-VALUE-3 (AA-IDX)
154100           END-IF.
154200       31299-EFF-FINISH-AREA-EXIT.
154300           EXIT.
154400      *
154500       32-EFF-GRAND-TOTAL.
154600           COMPUTE GT-SUM-1 = AA-SUM-1 (1) + AA-SUM-1 (2) +
154700               AA-SUM-1 (3)
154800           COMPUTE GT-SUM-2 = AA-SUM-2 (1) + AA-SUM-2 (2) +
154900               AA-SUM-2 (3)
155000           MOVE GT-SUM-1 TO GT-VALUE-1
155100           MOVE GT-SUM-2 TO GT-VALUE-2
155200           IF GT-SUM-2 > 0
155300               COMPUTE GT-VALUE-3 ROUNDED = GT-SUM-1 / GT-SUM-2
155400           ELSE
155500               MOVE 0 TO GT-VALUE-3
155600           END-IF.
155700       3299-EFF-GRAND-TOTAL-EXIT.
155800           EXIT.
155900      *
156000       33-EFF-WRITE-REPORT.
156100           PERFORM 331-WRITE-EFF-AREA-LINE
156200               THRU 33199-WRITE-EFF-AREA-LINE-EXIT
156300               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
156400           MOVE 'TOTALE' TO AR-AREA
156500           MOVE GT-VALUE-1 TO AR-VALUE-1
156600           MOVE GT-VALUE-2 TO AR-VALUE-2
156700           MOVE GT-VALUE-3 TO AR-VALUE-3
156800           WRITE EFFICIENZA-RPT-REC FROM AR-AREA-REPORT-ROW
156900           ADD 1 TO WS-EFF-LINES-CNTR.
157000       3399-EFF-WRITE-REPORT-EXIT.
157100           EXIT.
157200      *
157300       331-WRITE-EFF-AREA-LINE.
157400           MOVE WS-AREA-NAME (AA-IDX) TO AR-AREA
157500           MOVE AA-VALUE-1 (AA-IDX) TO AR-VALUE-1
157600           MOVE AA-VALUE-2 (AA-IDX) TO AR-VALUE-2
157700           MOVE AA-VALUE-3 (AA-IDX) TO AR-VALUE-3
157800           WRITE EFFICIENZA-RPT-REC FROM AR-AREA-REPORT-ROW
157900           ADD 1 TO WS-EFF-LINES-CNTR.
158000       33199-WRITE-EFF-AREA-LINE-EXIT.
158100           EXIT.
158200       EJECT
158300      *-----------------------------------------------------------
158400      *    4-COSTO-DOMAIN - COSTO REPORT.  AVERAGE-OF-RATIOS PER
158500      *    AREA (AGR0014), NOT SUM-OF-COSTS OVER SUM-OF-YIELD.
158600      *-----------------------------------------------------------
158700       4-COSTO-DOMAIN.
158800           PERFORM 41-COSTO-PER-AREA THRU 4199-COSTO-PER-AREA-EXIT
158900           PERFORM 42-COSTO-GRAND-TOTAL THRU
159000               4299-COSTO-GRAND-TOTAL-EXIT
159100           PERFORM 43-COSTO-WRITE-REPORT
159200               THRU 4399-COSTO-WRITE-REPORT-EXIT.
159300       499-COSTO-DOMAIN-EXIT.
159400           EXIT.
159500      *
159600       41-COSTO-PER-AREA.
159700           PERFORM 210-ZERO-AREA-ACCUM THRU
159800               21099-ZERO-AREA-ACCUM-EXIT
159900               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
160000           PERFORM 411-COSTO-ACCUM-ONE THRU
160100               41199-COSTO-ACCUM-ONE-EXIT
160200               VARYING SM-IDX FROM 1 BY 1
160300               UNTIL SM-IDX > AGR-SAMPLE-CNT
160400           PERFORM 412-COSTO-FINISH-AREA
160500               THRU 41299-COSTO-FINISH-AREA-EXIT
160600               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3.
160700       4199-COSTO-PER-AREA-EXIT.
160800           EXIT.
160900      *
161000      *    AA-SUM-1/AA-SUM-2 ARE REUSED HERE AS SUM-OF-RATIO AND
161100      *    COUNT-OF-VALID (NOT RAW COST/YIELD SUMS) - THE UNIT
161200      *    COST RULE IS AVERAGE-OF-RATIOS, NOT SUM-OVER-SUM.
161300       411-COSTO-ACCUM-ONE.
161400           IF SM-IN-CURRENT-SET (SM-IDX)
161500               AND SM-AREA-CD (SM-IDX) NOT = 9
161600               AND SM-YIELD-T (SM-IDX) > 0
161700               SET AA-IDX TO SM-AREA-CD (SM-IDX)
161800               COMPUTE WS-COST-RATIO ROUNDED =
161900                   SM-COST-EUR (SM-IDX) / SM-YIELD-T (SM-IDX)
162000               ADD WS-COST-RATIO TO AA-SUM-1 (AA-IDX)
162100               ADD 1 TO AA-SUM-2 (AA-IDX)
162200           END-IF.
162300       41199-COSTO-ACCUM-ONE-EXIT.
162400           EXIT.
162500      *
162600       412-COSTO-FINISH-AREA.
162700           IF AA-SUM-2 (AA-IDX) > 0
162800               COMPUTE AA-VALUE-1 (AA-IDX) ROUNDED =
162900                   AA-SUM-1 (AA-IDX) / AA-SUM-2 (AA-IDX)
163000           ELSE
163100               MOVE 0 TO AA-VALUE-1 (AA-IDX)
163200           END-IF
163300           COMPUTE AA-VALUE-2 (AA-IDX) ROUNDED =
163400               AA-VALUE-1 (AA-IDX) * WS-LABOR-RATIO
163500           COMPUTE AA-VALUE-3 (AA-IDX) ROUNDED =
163600               AA-VALUE-1 (AA-IDX) * WS-MATERIALS-RATIO.
163700       41299-COSTO-FINISH-AREA-EXIT.
163800           EXIT.
163900      *
164000      *    GRAND TOTAL REUSES THE OVERALL AVERAGE ALREADY COMPUTED
164100      *    19-COMPUTE-OVERALL-AVERAGES - NO SEPARATE ALL-RECORDS P
164200       42-COSTO-GRAND-TOTAL.
164300           MOVE WS-AVG-COST TO GT-VALUE-1
164400           COMPUTE GT-VALUE-2 ROUNDED = WS-AVG-COST *
164500               WS-LABOR-RATIO
164600           COMPUTE GT-VALUE-3 ROUNDED = WS-AVG-COST *
164700               WS-MATERIALS-RATIO.
164800       4299-COSTO-GRAND-TOTAL-EXIT.
164900           EXIT.
165000      *
165100       43-COSTO-WRITE-REPORT.
165200           PERFORM 431-WRITE-COSTO-AREA-LINE
165300               THRU 43199-WRITE-COSTO-AREA-LINE-EXIT
165400               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
165500           MOVE 'TOTALE' TO AR-AREA
165600           MOVE GT-VALUE-1 TO AR-VALUE-1
165700           MOVE GT-VALUE-2 TO AR-VALUE-2
165800           MOVE GT-VALUE-3 TO AR-VALUE-3
165900           WRITE COSTO-RPT-REC FROM AR-AREA-REPORT-ROW
166000           ADD 1 TO WS-COST-LINES-CNTR.
166100       4399-COSTO-WRITE-REPORT-EXIT.
166200           EXIT.
166300      *
166400       431-WRITE-COSTO-AREA-LINE.
166500           MOVE WS-AREA-NAME (AA-IDX) TO AR-AREA
166600           MOVE AA-VALUE-1 (AA-IDX) TO AR-VALUE-1
166700           MOVE AA-VALUE-2 (AA-IDX) TO AR-VALUE-2
166800           MOVE AA-VALUE-3 (AA-IDX) TO AR-VALUE-3
166900           WRITE COSTO-RPT-REC FROM AR-AREA-REPORT-ROW
167000           ADD 1 TO WS-COST-LINES-CNTR.
167100       43199-WRITE-COSTO-AREA-LINE-EXIT.
167200           EXIT.
167300       EJECT
167400      *-----------------------------------------------------------
167500      *    5-MARGINE-DOMAIN - MARGINE REPORT.  THREE INDEPENDENT
167600      *    AVERAGES PER AREA - PRICE, COST, MARGIN.
167700      *-----------------------------------------------------------
167800       5-MARGINE-DOMAIN.
167900           PERFORM 51-MARGINE-PER-AREA THRU
168000               5199-MARGINE-PER-AREA-EXIT
168100           PERFORM 52-MARGINE-GRAND-TOTAL
168200               THRU 5299-MARGINE-GRAND-TOTAL-EXIT
168300           PERFORM 53-MARGINE-WRITE-REPORT
168400               THRU 5399-MARGINE-WRITE-REPORT-EXIT.
168500       599-MARGINE-DOMAIN-EXIT.
168600           EXIT.
168700      *
168800       51-MARGINE-PER-AREA.
168900           PERFORM 510-ZERO-MARGIN-AREA
169000               THRU 51099-ZERO-MARGIN-AREA-EXIT
169100               VARYING MA-IDX FROM 1 BY 1 UNTIL MA-IDX > 3
169200           PERFORM 511-MARGINE-ACCUM-ONE
169300               THRU 51199-MARGINE-ACCUM-ONE-EXIT
169400               VARYING SM-IDX FROM 1 BY 1
169500               UNTIL SM-IDX > AGR-SAMPLE-CNT
169600           PERFORM 512-MARGINE-FINISH-AREA
169700               THRU 51299-MARGINE-FINISH-AREA-EXIT
169800               VARYING MA-IDX FROM 1 BY 1 UNTIL MA-IDX > 3.
169900       5199-MARGINE-PER-AREA-EXIT.
170000           EXIT.
170100      *
170200       510-ZERO-MARGIN-AREA.
170300           MOVE 0 TO MA-PRICE-SUM (MA-IDX) MA-PRICE-CNT (MA-IDX)
170400                     MA-COST-SUM (MA-IDX) MA-COST-CNT (MA-IDX)
170500                     MA-MARGIN-SUM (MA-IDX) MA-MARGIN-CNT (MA-IDX)
170600                     MA-VALUE-1 (MA-IDX) MA-VALUE-2 (MA-IDX)
170700                     MA-VALUE-3 (MA-IDX).
170800       51099-ZERO-MARGIN-AREA-EXIT.
170900           EXIT.
171000      *
171100       511-MARGINE-ACCUM-ONE.
171200           IF SM-IN-CURRENT-SET (SM-IDX)
171300               AND SM-AREA-CD (SM-IDX) NOT = 9
171400               SET MA-IDX TO SM-AREA-CD (SM-IDX)
171500               ADD SM-PRICE-EUR-T (SM-IDX) TO MA-PRICE-SUM
171600                   (MA-IDX)
171700               ADD 1 TO MA-PRICE-CNT (MA-IDX)
171800               IF SM-YIELD-T (SM-IDX) > 0
171900                   COMPUTE WS-COST-RATIO ROUNDED =
172000                       SM-COST-EUR (SM-IDX) / SM-YIELD-T (SM-IDX)
172100                   ADD WS-COST-RATIO TO MA-COST-SUM (MA-IDX)
172200                   ADD 1 TO MA-COST-CNT (MA-IDX)
172300                   COMPUTE WS-MARGIN-RATIO ROUNDED =
172400                       SM-PRICE-EUR-T (SM-IDX) - WS-COST-RATIO
172500                   ADD WS-MARGIN-RATIO TO MA-MARGIN-SUM (MA-IDX)
172600                   ADD 1 TO MA-MARGIN-CNT (MA-IDX)
172700               END-IF
172800           END-IF.
172900       51199-MARGINE-ACCUM-ONE-EXIT.
173000           EXIT.
173100      *
173200       512-MARGINE-FINISH-AREA.
173300           IF MA-PRICE-CNT (MA-IDX) > 0
173400               COMPUTE MA-VALUE-1 (MA-IDX) ROUNDED =
173500                   MA-PRICE-SUM (MA-IDX) / MA-PRICE-CNT (MA-IDX)
173600           ELSE
173700               MOVE 0 TO MA-VALUE-1 (MA-IDX)
173800           END-IF
173900           IF MA-COST-CNT (MA-IDX) > 0
174000               COMPUTE MA-VALUE-2 (MA-IDX) ROUNDED =
174100                   MA-COST-SUM (MA-IDX) / MA-COST-CNT (MA-IDX)
174200           ELSE
174300               MOVE 0 TO MA-VALUE-2 (MA-IDX)
174400           END-IF
174500           IF MA-MARGIN-CNT (MA-IDX) > 0
174600               COMPUTE MA-VALUE-3 (MA-IDX) ROUNDED =
174700                   MA-MARGIN-SUM (MA-IDX) / MA-MARGIN-CNT (MA-IDX)
174800           ELSE
174900               MOVE 0 TO MA-VALUE-3 (MA-IDX)
175000           END-IF.
175100       51299-MARGINE-FINISH-AREA-EXIT.
175200           EXIT.
175300      *
175400      *    GRAND TOTAL - PRICE/COST/MARGIN OVER ALL FILTERED RECOR
175500      *    ALREADY COMPUTED IN 19-COMPUTE-OVERALL-AVERAGES.
175600       52-MARGINE-GRAND-TOTAL.
175700           MOVE WS-AVG-PRICE TO GT-VALUE-1
175800           MOVE WS-AVG-COST TO GT-VALUE-2
175900           MOVE WS-AVG-MARGIN TO GT-VALUE-3.
176000       5299-MARGINE-GRAND-TOTAL-EXIT.
176100           EXIT.
176200      *
176300       53-MARGINE-WRITE-REPORT.
176400           PERFORM 531-WRITE-MARGINE-AREA-LINE
176500               THRU 53199-WRITE-MARGINE-AREA-LINE-EXIT
176600               VARYING MA-IDX FROM 1 BY 1 UNTIL MA-IDX > 3
176700           MOVE 'TOTALE' TO AR-AREA
176800           MOVE GT-VALUE-1 TO AR-VALUE-1
176900           MOVE GT-VALUE-2 TO AR-VALUE-2
177000           MOVE GT-VALUE-3 TO AR-VALUE-3
177100           WRITE MARGINE-RPT-REC FROM AR-AREA-REPORT-ROW
177200           ADD 1 TO WS-MARGIN-LINES-CNTR.
177300       5399-MARGINE-WRITE-REPORT-EXIT.
177400           EXIT.
177500      *
177600       531-WRITE-MARGINE-AREA-LINE.
177700           MOVE WS-AREA-NAME (MA-IDX) TO AR-AREA
177800           MOVE MA-VALUE-1 (MA-IDX) TO AR-VALUE-1
177900           MOVE MA-VALUE-2 (MA-IDX) TO AR-VALUE-2
178000           MOVE MA-VALUE-3 (MA-IDX) TO AR-VALUE-3
178100           WRITE MARGINE-RPT-REC FROM AR-AREA-REPORT-ROW
178200           ADD 1 TO WS-MARGIN-LINES-CNTR.
178300       53199-WRITE-MARGINE-AREA-LINE-EXIT.
178400           EXIT.
178500       EJECT
178600      *-----------------------------------------------------------
178700      *    6-RISCHIO-DOMAIN - RISCHIO CLIMATICO REPORT.  THE
178800      *    50/30/20 SPLIT IS A DISPLAY DECOMPOSITION OF ONE RISK
178900      *    INDEX, NOT A SEPARATE RECOMPUTATION (AGR0022).
179000      *-----------------------------------------------------------
179100       6-RISCHIO-DOMAIN.
179200           PERFORM 61-RISCHIO-PER-AREA THRU
179300               6199-RISCHIO-PER-AREA-EXIT
179400           PERFORM 62-RISCHIO-GRAND-TOTAL
179500               THRU 6299-RISCHIO-GRAND-TOTAL-EXIT
179600           PERFORM 63-RISCHIO-WRITE-REPORT
179700               THRU 6399-RISCHIO-WRITE-REPORT-EXIT
179800           PERFORM 661-BUILD-HISTORY-SERIES
179900               THRU 66199-BUILD-HISTORY-SERIES-EXIT.
180000       699-RISCHIO-DOMAIN-EXIT.
180100           EXIT.
180200      *
180300       61-RISCHIO-PER-AREA.
180400           PERFORM 210-ZERO-AREA-ACCUM THRU
180500               21099-ZERO-AREA-ACCUM-EXIT
180600               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
180700           PERFORM 611-RISCHIO-ACCUM-ONE
180800               THRU 61199-RISCHIO-ACCUM-ONE-EXIT
180900               VARYING SM-IDX FROM 1 BY 1
181000               UNTIL SM-IDX > AGR-SAMPLE-CNT
181100           PERFORM 612-RISCHIO-FINISH-AREA
181200               THRU 61299-RISCHIO-FINISH-AREA-EXIT
181300               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3.
181400       6199-RISCHIO-PER-AREA-EXIT.
181500           EXIT.
181600      *
181700      *    AA-SUM-1/AA-SUM-2 REUSED AS SUM-OF-RISK AND COUNT, SAME
181800      *    AVERAGE-OF-RATIOS SHAPE AS THE COSTO DOMAIN ABOVE.
181900       611-RISCHIO-ACCUM-ONE.
182000           IF SM-IN-CURRENT-SET (SM-IDX)
182100               AND SM-AREA-CD (SM-IDX) NOT = 9
182200               SET AA-IDX TO SM-AREA-CD (SM-IDX)
182300               PERFORM 196-COMPUTE-RISK-FOR-ENTRY
182400                   THRU 19699-COMPUTE-RISK-FOR-ENTRY-EXIT
182500               ADD WS-RISK-RATIO TO AA-SUM-1 (AA-IDX)
182600               ADD 1 TO AA-SUM-2 (AA-IDX)
182700           END-IF.
182800       61199-RISCHIO-ACCUM-ONE-EXIT.
182900           EXIT.
183000      *
183100       612-RISCHIO-FINISH-AREA.
183200           IF AA-SUM-2 (AA-IDX) > 0
183300               COMPUTE WS-RISK-AVG-RAW ROUNDED =
183400                   AA-SUM-1 (AA-IDX) / AA-SUM-2 (AA-IDX)
183500           ELSE
183600               MOVE 0 TO WS-RISK-AVG-RAW
183700           END-IF
183800           COMPUTE AA-VALUE-1 (AA-IDX) ROUNDED =
183900               WS-RISK-AVG-RAW * WS-TEMP-WEIGHT
184000           COMPUTE AA-VALUE-2 (AA-IDX) ROUNDED =
184100               WS-RISK-AVG-RAW * WS-WATER-WEIGHT
184200           COMPUTE AA-VALUE-3 (AA-IDX) ROUNDED =
184300               WS-RISK-AVG-RAW * WS-FROST-WEIGHT.
184400       61299-RISCHIO-FINISH-AREA-EXIT.
184500           EXIT.
184600      *
184700      *    GRAND TOTAL REUSES THE OVERALL RISK AVERAGE FROM 19-xxx
184800      *    AR-VALUE-1/2/3 CARRY THE TEMP/WATER/FROST COMPONENT
184900      *    SHARES OF THE ONE RISK INDEX (AGR0022 - 50/30/20 SPLIT)
185000       62-RISCHIO-GRAND-TOTAL.
185100           COMPUTE GT-VALUE-1 ROUNDED = WS-AVG-RISK *
185200               WS-TEMP-WEIGHT
185300           COMPUTE GT-VALUE-2 ROUNDED = WS-AVG-RISK *
185400               WS-WATER-WEIGHT
185500           COMPUTE GT-VALUE-3 ROUNDED = WS-AVG-RISK *
185600               WS-FROST-WEIGHT.
185700       6299-RISCHIO-GRAND-TOTAL-EXIT.
185800           EXIT.
185900      *
186000       63-RISCHIO-WRITE-REPORT.
186100           PERFORM 631-WRITE-RISCHIO-AREA-LINE
186200               THRU 63199-WRITE-RISCHIO-AREA-LINE-EXIT
186300               VARYING AA-IDX FROM 1 BY 1 UNTIL AA-IDX > 3
186400           MOVE 'TOTALE' TO AR-AREA
186500           MOVE GT-VALUE-1 TO AR-VALUE-1
186600           MOVE GT-VALUE-2 TO AR-VALUE-2
186700           MOVE GT-VALUE-3 TO AR-VALUE-3
186800           WRITE RISCHIO-RPT-REC FROM AR-AREA-REPORT-ROW
186900           ADD 1 TO WS-RISK-LINES-CNTR.
187000       6399-RISCHIO-WRITE-REPORT-EXIT.
187100           EXIT.
187200      *
187300       631-WRITE-RISCHIO-AREA-LINE.
187400           MOVE WS-AREA-NAME (AA-IDX) TO AR-AREA
187500           MOVE AA-VALUE-1 (AA-IDX) TO AR-VALUE-1
187600           MOVE AA-VALUE-2 (AA-IDX) TO AR-VALUE-2
187700           MOVE AA-VALUE-3 (AA-IDX) TO AR-VALUE-3
187800           WRITE RISCHIO-RPT-REC FROM AR-AREA-REPORT-ROW
187900           ADD 1 TO WS-RISK-LINES-CNTR.
188000       63199-WRITE-RISCHIO-AREA-LINE-EXIT.
188100           EXIT.
188200      *
188300      *    THE YR-AREA TABLE WAS ALREADY BUILT IN 261-xxx OVER THE
188400      *    SAME UNFILTERED CROP-FILTERED HISTORY - THIS JUST SHOWS
188500      *    THE RISK SIDE OF IT (AGR0066).
188600       661-BUILD-HISTORY-SERIES.
188700           DISPLAY 'AGRIKPI - RISCHIO ANNUAL SERIES'
188800           PERFORM 6611-DISPLAY-HISTORY-ONE
188900               THRU 66119-DISPLAY-HISTORY-ONE-EXIT
189000               VARYING YA-IDX FROM 1 BY 1
189100               UNTIL YA-IDX > AGR-YR-AREA-CNT.
189200       66199-BUILD-HISTORY-SERIES-EXIT.
189300           EXIT.
189400      *
189500       6611-DISPLAY-HISTORY-ONE.
189600           DISPLAY '  YEAR=' YA-YEAR (YA-IDX)
189700               ' AREA-CD=' YA-AREA-CD (YA-IDX)
189800               ' RISCHIO=' YA-RATIO-RISK (YA-IDX).
189900       66119-DISPLAY-HISTORY-ONE-EXIT.
190000           EXIT.
190100       EJECT
190200      *-----------------------------------------------------------
190300      *    7-WRITE-KPI-FEED - HANDS THE FIVE GRAND AVERAGES TO
190400      *    AGRALERT VIA KPIFEED (AGR0031).
190500      *-----------------------------------------------------------
190600       7-WRITE-KPI-FEED.
190700           MOVE WS-AVG-RESA TO KR-YIELD-HA
190800           MOVE WS-AVG-EFF TO KR-WATER-EFF-KG-M3
190900           MOVE WS-AVG-COST TO KR-UNIT-COST-EUR-T
191000           MOVE WS-AVG-MARGIN TO KR-UNIT-MARGIN-EUR-T
191100           MOVE WS-AVG-RISK TO KR-CLIMATE-RISK-IDX
191200           WRITE KR-KPI-RESULT
191300           IF WS-KPIFEED-STATUS NOT = '00'
191400               DISPLAY 'AGRIKPI - WRITE ERROR ON KPIFEED STATUS='
191500                   WS-KPIFEED-STATUS
191600               GO TO EOJ99-ABEND
191700           END-IF.
191800       799-WRITE-KPI-FEED-EXIT.
191900           EXIT.
192000       EJECT
192100      *-----------------------------------------------------------
192200      *    EOJ9-CLOSE-FILES - NORMAL END OF JOB.
192300      *-----------------------------------------------------------
192400       EOJ9-CLOSE-FILES.
192500           CLOSE CONTROL-CARD-FILE
192600           CLOSE SAMPLE-IN
192700           CLOSE RESA-RPT
192800           CLOSE EFFICIENZA-RPT
192900           CLOSE COSTO-RPT
193000           CLOSE MARGINE-RPT
193100           CLOSE RISCHIO-RPT
193200           CLOSE KPIFEED
193300           DISPLAY 'AGRIKPI - SAMPLE ROWS READ    =' WS-READ-CNTR
193400           DISPLAY 'AGRIKPI - SAMPLE ROWS KEPT     =' WS-KEPT-CNTR
193500           DISPLAY 'AGRIKPI - SAMPLE ROWS SKIPPED  ='
193600               WS-SKIPPED-CNTR
193700           DISPLAY 'AGRIKPI - RESA REPORT LINES    ='
193800               WS-RESA-LINES-CNTR
193900           DISPLAY 'AGRIKPI - EFFICIENZA LINES     ='
194000               WS-EFF-LINES-CNTR
194100           DISPLAY 'AGRIKPI - COSTO LINES          ='
194200               WS-COST-LINES-CNTR
194300           DISPLAY 'AGRIKPI - MARGINE LINES        ='
194400               WS-MARGIN-LINES-CNTR
194500           DISPLAY 'AGRIKPI - RISCHIO LINES        ='
194600               WS-RISK-LINES-CNTR
194700           DISPLAY 'AGRIKPI - NORMAL END OF JOB'.
194800       EOJ9-CLOSE-FILES-EXIT.
194900           EXIT.
195000      *
195100      *-----------------------------------------------------------
195200      *    EOJ99-ABEND - FORCE A PROGRAM INTERRUPT.  SHOP CONVENTI
195300      *    FOR AN UNRECOVERABLE CONDITION - SEE CKABEND IN THE ABS
195400      *-----------------------------------------------------------
195500       EOJ99-ABEND.
195600           DISPLAY 'AGRIKPI - ABNORMAL TERMINATION'
195700           CALL 'CKABEND'
195800           MOVE 16 TO RETURN-CODE
195900           STOP RUN.
196000
