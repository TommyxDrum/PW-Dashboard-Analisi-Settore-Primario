000100******************************************************************
000200*    AGSMPREC  --  DAILY FIELD OBSERVATION SAMPLE RECORD LAYOUT
000300*    ONE ENTRY PER GROWING AREA / FIELD / CROP / OBSERVATION DATE.
000400*    FED INTO AGRIKPI FROM THE SAMPLE-IN LINE SEQUENTIAL FILE.
000500******************************************************************
000600 01  SR-SAMPLE-RECORD.
000700     05  SR-DATE                 PIC 9(08).
000800     05  SR-AREA                 PIC X(10).
000900     05  SR-FIELD-CODE           PIC X(04).
001000     05  SR-CROP                 PIC X(20).
001100     05  SR-SURFACE-HA           PIC S9(05)V9(02).
001200     05  SR-TEMP-C               PIC S9(03)V9(02).
001300     05  SR-HUMIDITY-PCT         PIC S9(03)V9(02).
001400     05  SR-RAIN-MM              PIC S9(05)V9(02).
001500     05  SR-SOLAR-IDX            PIC S9(01)V9(04).
001600     05  SR-YIELD-T              PIC S9(07)V9(03).
001700     05  SR-WATER-M3             PIC S9(07)V9(02).
001800     05  SR-COST-EUR             PIC S9(07)V9(02).
001900     05  SR-PRICE-EUR-T          PIC S9(05)V9(02).
002000     05  FILLER                  PIC X(08).
